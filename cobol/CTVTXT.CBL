000100       IDENTIFICATION       DIVISION.
000200       PROGRAM-ID.          CTVTXT.
000300       AUTHOR.              WAGNER BIGAL.
000400       INSTALLATION.        FATEC-SP.
000500       DATE-WRITTEN.        09/09/2003.
000600       DATE-COMPILED.
000700       SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
000800      *REMARKS.      PRE-PROCESSADOR DO LOTE DE CARTOES DE VISITA
000900      *              QUANDO A ORIGEM E UM TXT VERTICAL (UMA FICHA
001000      *              POR PESSOA, UM DADO POR LINHA) EM VEZ DA
001100      *              PLANILHA TABULAR.  LE O TXT, ENCONTRA CADA
001200      *              LINHA DE E-MAIL (REGRA 6) E, A PARTIR DELA,
001300      *              DEDUZ NOME, CARGO E TELEFONES DA PESSOA,
001400      *              GRAVANDO UM REGISTRO JA NO LAYOUT CANONICO DE
001500      *              ENTRADA (CTRWREC) PARA QUE O CTBATCH LEIA COM
001600      *              A UPSI-0 LIGADA, SEM PASSAR PELA LOCALIZACAO
001700      *              DE CABECALHO.
001800      *-----------------------------------------------------------
001900      * HISTORICO DE ALTERACOES
002000      * 09/09/2003 WB  PRIMEIRA VERSAO - EXTRACAO PELA            CTV01
002100      *                ANCORA DE E-MAIL (REGRA 6).                CTV01
002200      * 19/01/1999 RM  REVISAO Y2K - SEM CAMPOS DE DATA           CTV01
002300      *                NUMERICA NESTE PROGRAMA, NENHUM IMPACTO.   CTV01
002400      * 30/04/2007 LF  CHAMADO 2290 - SAIDA PASSOU A SER          CTV01
002500      *                GRAVADA DIRETO NO LAYOUT CTRWREC PARA O    CTV01
002600      *                CTBATCH LER COM A UPSI-0 LIGADA.           CTV01
002700      * 18/11/2015 LF  CHAMADO 3102 - CORTE DE LEITURA AO         CTV01
002800      *                ENCONTRAR A LINHA "DEVELOPER NOTE".        CTV01
002900      * 22/06/2022 LF  CHAMADO 4471 - NENHUM IMPACTO NESTE        CTV01
003000      *                PROGRAMA, SO NO LAYOUT DE SAIDA DO CTBATCH.CTV01
003100      *-----------------------------------------------------------
003200      *===========================================================
003300       ENVIRONMENT          DIVISION.
003400
003500       CONFIGURATION        SECTION.
003600       SOURCE-COMPUTER.     IBM-PC.
003700       OBJECT-COMPUTER.     IBM-PC.
003800       SPECIAL-NAMES.       CLASS DIGITO-VALIDO IS "0" THRU "9".
003900
004000       INPUT-OUTPUT         SECTION.
004100       FILE-CONTROL.
004200              SELECT ARQ-VTXT     ASSIGN TO LOTEVTXT
004300              ORGANIZATION IS     LINE SEQUENTIAL.
004400
004500              SELECT ARQ-SAIDA    ASSIGN TO LOTEENT
004600              ORGANIZATION IS     LINE SEQUENTIAL.
004700
004800      *===========================================================
004900       DATA                 DIVISION.
005000
005100       FILE                 SECTION.
005200       FD     ARQ-VTXT
005300              LABEL RECORD ARE STANDARD
005400              VALUE OF FILE-ID IS "LOTEVTXT.DAT".
005500       01     LINHA-VTXT.
005600              02 FILLER            PIC X(80).
005700
005800       FD     ARQ-SAIDA
005900              LABEL RECORD ARE STANDARD
006000              VALUE OF FILE-ID IS "LOTEENT.DAT".
006100       COPY   CTRWREC.
006200
006300       WORKING-STORAGE      SECTION.
006400      * BUFFER DAS LINHAS JA LIMPAS DA FICHA VERTICAL (REGRA 6)
006500       01 TAB-LINHA-LIMPA-X.
006600          02 LINHA-LIMPA-ITEM      PIC X(80)
006700                                   OCCURS 2000 TIMES.
006800       01 TAB-LINHA-LIMPA REDEFINES TAB-LINHA-LIMPA-X.
006900          02 TAB-LINHA-LIMPA-R     PIC X(80) OCCURS 2000 TIMES.
007000
007100      * CHAVES DE CONTROLE DE LACO
007200       77 FIM-LEITURA-ARQ          PIC X(03) VALUE "NAO".
007300       77 FIM-LOTE-VTXT            PIC X(03) VALUE "NAO".
007400       77 SW-NOTA-ACHADA           PIC X(03) VALUE "NAO".
007500       77 SW-DESCARTA              PIC X(03) VALUE "NAO".
007600       77 SW-PARA-FONE             PIC X(03) VALUE "NAO".
007700
007800      * CONTADORES - TODOS BINARIOS
007900       77 WS-QTD-LIMPAS            PIC 9(04) COMP VALUE ZERO.
008000       77 WS-QTD-LIDAS-V           PIC 9(07) COMP VALUE ZERO.
008100       77 WS-QTD-GRAVADAS-V        PIC 9(07) COMP VALUE ZERO.
008200       77 WS-CURSOR                PIC 9(04) COMP VALUE ZERO.
008300       77 WS-J                     PIC 9(04) COMP VALUE ZERO.
008400       77 WS-K                     PIC 9(04) COMP VALUE ZERO.
008500       77 WS-POS-EMAIL             PIC 9(04) COMP VALUE ZERO.
008600       77 WS-ULT-FONE-LINHA        PIC 9(04) COMP VALUE ZERO.
008700       77 WS-CONT-ARROBA           PIC 9(04) COMP VALUE ZERO.
008800       77 WS-CONT-ESPACO           PIC 9(04) COMP VALUE ZERO.
008900       77 WS-QTD-DIG-V             PIC 9(04) COMP VALUE ZERO.
009000       77 WS-TAM-CALC-V            PIC 9(04) COMP VALUE ZERO.
009100
009200      * AREA DE TRABALHO GENERICA DA LINHA EM EXAME
009300       77 WS-LINHA-BRUTA           PIC X(80) VALUE SPACES.
009400       77 WS-DIGITOS-V             PIC X(20) VALUE SPACES.
009500
009600      * AREA DE TRABALHO DA BUSCA DE SUBSTRING (NOTA DO DESEN-
009700      * VOLVEDOR)
009800       77 WS-AGULHA-V              PIC X(20) VALUE SPACES.
009900       77 WS-TAM-AGULHA-V          PIC 9(04) COMP VALUE ZERO.
010000       77 WS-POS-V                 PIC 9(04) COMP VALUE ZERO.
010100       77 SW-CONTEM-V              PIC X(03) VALUE "NAO".
010200
010300      *===========================================================
010400       PROCEDURE            DIVISION.
010500
010600       CTVTXT.
010700              PERFORM 1000-INICIO THRU 1000-EXIT.
010800              PERFORM 2000-PRINCIPAL THRU 2000-EXIT
010900                   UNTIL FIM-LOTE-VTXT EQUAL "SIM".
011000              PERFORM 9000-FIM THRU 9000-EXIT.
011100              STOP RUN.
011200
011300      *-----------------------------------------------------------
011400      * 1000 - ABRE OS DOIS ARQUIVOS E CARREGA O BUFFER DE LINHAS
011500      * LIMPAS (SEM LINHA EM BRANCO, SEM COMENTARIO, SEM CABECALHO
011600      * DE PLANILHA REEXPORTADA, E PARANDO NA "DEVELOPER NOTE").
011700      *-----------------------------------------------------------
011800       1000-INICIO.
011900              OPEN INPUT  ARQ-VTXT.
012000              OPEN OUTPUT ARQ-SAIDA.
012100              MOVE ZERO TO WS-QTD-LIMPAS.
012200              MOVE "NAO" TO FIM-LEITURA-ARQ.
012300              PERFORM 1010-LE-E-LIMPA THRU 1010-EXIT
012400                   UNTIL FIM-LEITURA-ARQ EQUAL "SIM"
012500                      OR WS-QTD-LIMPAS EQUAL 2000.
012600              MOVE 1 TO WS-CURSOR.
012700              MOVE "NAO" TO FIM-LOTE-VTXT.
012800       1000-EXIT.
012900              EXIT.
013000
013100       1010-LE-E-LIMPA.
013200              READ ARQ-VTXT
013300                   AT END MOVE "SIM" TO FIM-LEITURA-ARQ.
013400              IF FIM-LEITURA-ARQ NOT EQUAL "SIM"
013500                   ADD 1 TO WS-QTD-LIDAS-V
013600                   MOVE LINHA-VTXT TO WS-LINHA-BRUTA
013700                   PERFORM 1020-TESTA-NOTA-DEV THRU 1020-EXIT
013800                   IF SW-NOTA-ACHADA EQUAL "SIM"
013900                        MOVE "SIM" TO FIM-LEITURA-ARQ
014000                   ELSE
014100                        PERFORM 1030-AVALIA-DESCARTE
014200                             THRU 1030-EXIT
014300                        IF SW-DESCARTA EQUAL "NAO"
014400                             ADD 1 TO WS-QTD-LIMPAS
014500                             MOVE WS-LINHA-BRUTA TO
014600                                  TAB-LINHA-LIMPA(WS-QTD-LIMPAS)
014700                        END-IF
014800                   END-IF
014900              END-IF.
015000       1010-EXIT.
015100              EXIT.
015200
015300      *-----------------------------------------------------------
015400      * 1020 - REGRA 6: A LEITURA PARA POR COMPLETO AO ENCONTRAR
015500      * UMA LINHA QUE CONTENHA "DEVELOPER NOTE".
015600      *-----------------------------------------------------------
015700       1020-TESTA-NOTA-DEV.
015800              MOVE "DEVELOPER NOTE" TO WS-AGULHA-V.
015900              MOVE 14 TO WS-TAM-AGULHA-V.
016000              PERFORM 9610-CALCULA-TAMANHO-V THRU 9610-EXIT.
016100              PERFORM 9600-SUBSTR-CONTEM-V THRU 9600-EXIT.
016200              MOVE SW-CONTEM-V TO SW-NOTA-ACHADA.
016300       1020-EXIT.
016400              EXIT.
016500
016600      *-----------------------------------------------------------
016700      * 1030 - REGRA 6: DESCARTA LINHA EM BRANCO, LINHA COMECADA
016800      * COM "#" E AS LINHAS DE CABECALHO DA REEXPORTACAO
016900      * ("NOMBRE", "PUESTO", "CORREO", "EXT").
017000      *-----------------------------------------------------------
017100       1030-AVALIA-DESCARTE.
017200              MOVE "NAO" TO SW-DESCARTA.
017300              IF WS-LINHA-BRUTA EQUAL SPACES
017400                   MOVE "SIM" TO SW-DESCARTA
017500              ELSE
017600                   IF WS-LINHA-BRUTA(1:1) EQUAL "#"
017700                        MOVE "SIM" TO SW-DESCARTA
017800                   ELSE
017900                        IF WS-LINHA-BRUTA EQUAL "Nombre"
018000                        OR WS-LINHA-BRUTA EQUAL "Puesto"
018100                        OR WS-LINHA-BRUTA EQUAL "Correo"
018200                        OR WS-LINHA-BRUTA EQUAL "Ext"
018300                             MOVE "SIM" TO SW-DESCARTA
018400                        END-IF
018500                   END-IF
018600              END-IF.
018700       1030-EXIT.
018800              EXIT.
018900
019000      *-----------------------------------------------------------
019100      * 2000 - PARA CADA FICHA, PROCURA A PROXIMA LINHA DE E-MAIL
019200      * A PARTIR DO CURSOR (NO MAXIMO 10 LINHAS, REGRA 6).
019300      * SE NAO ACHAR, O LOTE TERMINOU.
019400      *-----------------------------------------------------------
019500       2000-PRINCIPAL.
019600              MOVE ZERO TO WS-POS-EMAIL.
019700              PERFORM 2010-PROCURA-EMAIL THRU 2010-EXIT
019800                   VARYING WS-J FROM WS-CURSOR BY 1
019900                   UNTIL WS-J GREATER WS-QTD-LIMPAS
020000                      OR WS-J GREATER (WS-CURSOR + 9)
020100                      OR WS-POS-EMAIL NOT EQUAL ZERO.
020200              IF WS-POS-EMAIL EQUAL ZERO
020300                   MOVE "SIM" TO FIM-LOTE-VTXT
020400              ELSE
020500                   PERFORM 2100-MONTA-REGISTRO THRU 2100-EXIT
020600              END-IF.
020700       2000-EXIT.
020800              EXIT.
020900
021000       2010-PROCURA-EMAIL.
021100              MOVE TAB-LINHA-LIMPA(WS-J) TO WS-LINHA-BRUTA.
021200              PERFORM 9610-CALCULA-TAMANHO-V THRU 9610-EXIT.
021300              MOVE ZERO TO WS-CONT-ARROBA WS-CONT-ESPACO.
021400              IF WS-TAM-CALC-V GREATER ZERO
021500                   INSPECT WS-LINHA-BRUTA(1:WS-TAM-CALC-V)
021600                        TALLYING WS-CONT-ARROBA FOR ALL "@"
021700                   INSPECT WS-LINHA-BRUTA(1:WS-TAM-CALC-V)
021800                        TALLYING WS-CONT-ESPACO FOR ALL " "
021900                   IF WS-CONT-ARROBA GREATER ZERO
022000                   AND WS-CONT-ESPACO EQUAL ZERO
022100                        MOVE WS-J TO WS-POS-EMAIL
022200                   END-IF
022300              END-IF.
022400       2010-EXIT.
022500              EXIT.
022600
022700      *-----------------------------------------------------------
022800      * 2100 - MONTA UM REGISTRO DE SAIDA: NOME E CARGO PELA
022900      * POSICAO RELATIVA AO E-MAIL, E-MAIL EM SI, E DEPOIS OS
023000      * TELEFONES DA FICHA (REGRA 6).  AVANCA O CURSOR PARA A
023100      * LINHA SEGUINTE AO ULTIMO TELEFONE CONSUMIDO.
023200      *-----------------------------------------------------------
023300       2100-MONTA-REGISTRO.
023400              MOVE SPACES TO REG-ENTR.
023500              IF (WS-POS-EMAIL - WS-CURSOR) GREATER 1
023600                   MOVE TAB-LINHA-LIMPA(WS-POS-EMAIL - 1)
023700                        TO EMPRESA-CARGO-ENT
023800                   MOVE TAB-LINHA-LIMPA(WS-POS-EMAIL - 2)
023900                        TO PRIMEIRO-NOME-ENT
024000              ELSE
024100                   IF (WS-POS-EMAIL - WS-CURSOR) EQUAL 1
024200                        MOVE TAB-LINHA-LIMPA(WS-POS-EMAIL - 1)
024300                             TO PRIMEIRO-NOME-ENT
024400                   END-IF
024500              END-IF.
024600              MOVE TAB-LINHA-LIMPA(WS-POS-EMAIL) TO EMAIL-ENT.
024700              MOVE WS-POS-EMAIL TO WS-ULT-FONE-LINHA.
024800              MOVE "NAO" TO SW-PARA-FONE.
024900              PERFORM 2200-CLASSIFICA-FONE THRU 2200-EXIT
025000                   VARYING WS-K FROM (WS-POS-EMAIL + 1) BY 1
025100                   UNTIL WS-K GREATER WS-QTD-LIMPAS
025200                      OR SW-PARA-FONE EQUAL "SIM".
025300              WRITE REG-ENTR.
025400              ADD 1 TO WS-QTD-GRAVADAS-V.
025500              COMPUTE WS-CURSOR = WS-ULT-FONE-LINHA + 1.
025600       2100-EXIT.
025700              EXIT.
025800
025900      *-----------------------------------------------------------
026000      * 2200 - REGRA 6: UMA LINHA COM QUATRO DIGITOS OU MAIS E UM
026100      * TELEFONE BRUTO.  MENOS DE 8 DIGITOS VAI PARA O RAMAL; OITO
026200      * OU MAIS COMECANDO POR 6, 7 OU 8 E CELULAR; O RESTO E FIXO
026300      * DO TRABALHO.  O ULTIMO DE CADA TIPO PREVALECE.  A PRIMEIRA
026400      * LINHA COM MENOS DE 4 DIGITOS ENCERRA A FICHA.
026500      *-----------------------------------------------------------
026600       2200-CLASSIFICA-FONE.
026700              MOVE TAB-LINHA-LIMPA(WS-K) TO WS-LINHA-BRUTA.
026800              PERFORM 9610-CALCULA-TAMANHO-V THRU 9610-EXIT.
026900              PERFORM 9620-EXTRAI-DIGITOS-V THRU 9620-EXIT.
027000              IF WS-QTD-DIG-V LESS 4
027100                   MOVE "SIM" TO SW-PARA-FONE
027200              ELSE
027300                   MOVE WS-K TO WS-ULT-FONE-LINHA
027400                   EVALUATE TRUE
027500                        WHEN WS-QTD-DIG-V LESS 8
027600                             MOVE WS-LINHA-BRUTA(1:WS-TAM-CALC-V)
027700                                  TO RAMAL-TRABALHO-ENT
027800                        WHEN WS-DIGITOS-V(1:1) EQUAL "6"
027900                        OR   WS-DIGITOS-V(1:1) EQUAL "7"
028000                        OR   WS-DIGITOS-V(1:1) EQUAL "8"
028100                             MOVE WS-LINHA-BRUTA(1:WS-TAM-CALC-V)
028200                                  TO FONE-CELULAR-ENT
028300                        WHEN OTHER
028400                             MOVE WS-LINHA-BRUTA(1:WS-TAM-CALC-V)
028500                                  TO FONE-TRABALHO-ENT
028600                   END-EVALUATE
028700              END-IF.
028800       2200-EXIT.
028900              EXIT.
029000
029100      *-----------------------------------------------------------
029200      * 9600 - PROCURA A AGULHA (WS-AGULHA-V/WS-TAM-AGULHA-V) NO
029300      * PALHEIRO WS-LINHA-BRUTA(1:WS-TAM-CALC-V).
029400      *-----------------------------------------------------------
029500       9600-SUBSTR-CONTEM-V.
029600              MOVE "NAO" TO SW-CONTEM-V.
029700              MOVE ZERO TO WS-POS-V.
029800              IF WS-TAM-CALC-V NOT LESS WS-TAM-AGULHA-V
029900                   PERFORM 9601-COMPARA-POSICAO-V
030000                        VARYING WS-POS-V FROM 1 BY 1
030100                        UNTIL WS-POS-V GREATER
030200                                 (WS-TAM-CALC-V -
030300                                  WS-TAM-AGULHA-V + 1)
030400                           OR SW-CONTEM-V EQUAL "SIM"
030500              END-IF.
030600       9600-EXIT.
030700              EXIT.
030800
030900       9601-COMPARA-POSICAO-V.
031000              IF WS-LINHA-BRUTA(WS-POS-V:WS-TAM-AGULHA-V)
031100                 EQUAL WS-AGULHA-V(1:WS-TAM-AGULHA-V)
031200                   MOVE "SIM" TO SW-CONTEM-V
031300              END-IF.
031400       9601-EXIT.
031500              EXIT.
031600
031700      *-----------------------------------------------------------
031800      * 9610 - CALCULA O TAMANHO UTIL (SEM BRANCOS A DIREITA) DE
031900      * WS-LINHA-BRUTA, PARA AS BUSCAS DE SUBSTRING E DE DIGITOS.
032000      *-----------------------------------------------------------
032100       9610-CALCULA-TAMANHO-V.
032200              MOVE 80 TO WS-TAM-CALC-V.
032300              PERFORM 9611-REDUZ-TAMANHO-V THRU 9611-EXIT
032400                   UNTIL WS-TAM-CALC-V EQUAL ZERO
032500                      OR WS-LINHA-BRUTA(WS-TAM-CALC-V:1)
032600                         NOT EQUAL SPACE.
032700       9610-EXIT.
032800              EXIT.
032900
033000       9611-REDUZ-TAMANHO-V.
033100              SUBTRACT 1 FROM WS-TAM-CALC-V.
033200       9611-EXIT.
033300              EXIT.
033400
033500      *-----------------------------------------------------------
033600      * 9620 - EXTRAI OS DIGITOS DE WS-LINHA-BRUTA PARA
033700      * WS-DIGITOS-V E CONTA QUANTOS FORAM ACHADOS (REGRA 6).
033800      *-----------------------------------------------------------
033900       9620-EXTRAI-DIGITOS-V.
034000              MOVE SPACES TO WS-DIGITOS-V.
034100              MOVE ZERO   TO WS-QTD-DIG-V.
034200              PERFORM 9621-TESTA-CARACTER-V
034300                   VARYING WS-POS-V FROM 1 BY 1
034400                   UNTIL WS-POS-V GREATER WS-TAM-CALC-V.
034500       9620-EXIT.
034600              EXIT.
034700
034800       9621-TESTA-CARACTER-V.
034900              IF WS-LINHA-BRUTA(WS-POS-V:1) IS DIGITO-VALIDO
035000              AND WS-QTD-DIG-V LESS 20
035100                   ADD 1 TO WS-QTD-DIG-V
035200                   MOVE WS-LINHA-BRUTA(WS-POS-V:1)
035300                        TO WS-DIGITOS-V(WS-QTD-DIG-V:1)
035400              END-IF.
035500       9621-EXIT.
035600              EXIT.
035700
035800      *-----------------------------------------------------------
035900      * 9000 - FECHA OS ARQUIVOS E MOSTRA A CONTAGEM DO LOTE PARA
036000      * O OPERADOR ACOMPANHAR NO CONSOLE DO JOB.
036100      *-----------------------------------------------------------
036200       9000-FIM.
036300              CLOSE ARQ-VTXT ARQ-SAIDA.
036400              DISPLAY "CTVTXT: " WS-QTD-LIDAS-V " LINHAS LIDAS, "
036500                   WS-QTD-GRAVADAS-V " FICHAS GRAVADAS EM"
036600                   " LOTEENT.".
036700       9000-EXIT.
036800              EXIT.
036900
