000100*===============================================================CTX01
000200* CTIXREC.CPY                                                  CTX01
000300*===============================================================CTX01
000400* LAYOUT DO REGISTRO ESTREITO DE INDICE DE BUSCA - SOMENTE OS   CTX01
000500* CINCO CAMPOS-CHAVE USADOS PELA TELA DE PESQUISA RAPIDA DE     CTX01
000600* CONTATOS, MAIS O ID DO REGISTRO E O ID DO LOTE.               CTX01
000700*---------------------------------------------------------------CTX01
000800* HISTORICO DE ALTERACOES                                      CTX01
000900* 14/02/2021 WB  PRIMEIRA VERSAO.                               CTX01
001000* 19/01/1999 RM  REVISAO Y2K - NAO AFETA ESTE LAYOUT.           CTX01
001100*---------------------------------------------------------------CTX01
001200 01  REG-INDICE.
001300     02 ID-REGISTRO-IDX          PIC X(36).
001400     02 ID-LOTE-IDX              PIC X(36).
001500     02 NOME-COMPLETO-IDX        PIC X(60).
001600     02 FONE-TRABALHO-IDX        PIC X(25).
001700     02 FONE-CELULAR-IDX         PIC X(25).
001800     02 EMAIL-IDX                PIC X(60).
001900     02 EMPRESA-NOME-IDX         PIC X(60).
002000     02 FILLER                   PIC X(10).
