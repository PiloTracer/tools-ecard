000100       IDENTIFICATION       DIVISION.
000200       PROGRAM-ID.          CTBATCH.
000300       AUTHOR.              WAGNER BIGAL.
000400       INSTALLATION.        FATEC-SP.
000500       DATE-WRITTEN.        14/02/2021.
000600       DATE-COMPILED.
000700       SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
000800      *REMARKS.      PROGRAMA PRINCIPAL DO LOTE DE CARTOES DE
000900      *VISITA.
001000      *              LE O ARQUIVO DE ENTRADA (TABULAR OU, QUANDO A
001100      *              UPSI-0 ESTIVER LIGADA, JA PRE-MAPEADO PELO
001200      *              CTVTXT), LOCALIZA O CABECALHO, MAPEIA CADA
001300      *              LINHA PARA OS 30 CAMPOS CANONICOS, FORMATA,
001400      *              SEPARA NOME QUANDO PRECISO, NORMALIZA OS
001500      *              TELEFONES E GRAVA O REGISTRO LARGO E O DE
001600      *              INDICE.  MANTEM A SITUACAO DO LOTE (PARSING/
001700      *              PARSED/ERROR).
001800      *-----------------------------------------------------------
001900      * HISTORICO DE ALTERACOES
002000      * 14/02/2021 WB  PRIMEIRA VERSAO - LEITURA E MAPEAMENTO.    CTB01
002100      * 03/03/2021 WB  INCLUIDA A TABELA DE ALIAS (REGRA 1).      CTB01
002200      * 11/05/2021 WB  SEPARADO RAMAL-TRABALHO DO FONE-TRABALHO.  CTB01
002300      * 02/08/2021 WB  ROTINA DE TITULO INTELIGENTE (REGRA 3A).   CTB01
002400      * 19/01/1999 RM  REVISAO Y2K - SEM CAMPOS DE DATA NUMERICA  CTB01
002500      *                LOTE, NENHUM IMPACTO NESTE PROGRAMA.       CTB01
002600      * 23/01/1999 RM  REVISAO Y2K - CONFIRMADO, SEM CAMPOS DE ANOCTB01
002700      *                COM DOIS DIGITOS NESTE PROGRAMA.           CTB01
002800      * 14/11/2000 WB  LOCALIZACAO DO CABECALHO NAS 20 PRIMEIRAS  CTB01
002900      *                LINHAS (REGRA 5A).                         CTB01
003000      * 27/06/2001 RM  ROTINA DE SEPARACAO DE NOME HISPANICO      CTB01
003100      *                (REGRA 4), COM A LISTA DE NOMES PROPRIOS.  CTB01
003200      * 09/09/2003 WB  NORMALIZACAO DE TELEFONE (REGRA 5).        CTB01
003300      * 30/04/2007 LF  CHAMADO 2290 - UPSI-0 PULA A LOCALIZACAO DOCTB01
003400      *                CABECALHO QUANDO A ENTRADA VEM DO CTVTXT.  CTB01
003500      * 22/06/2022 LF  CHAMADO 4471 - CAMPOS DE ENDERECO E REDE   CTB01
003600      *                SOCIAL DA EMPRESA SEPARADOS DO ENDERECO    CTB01
003700      *                RESIDENCIAL (LAYOUT CTRWREC/CTWDREC).      CTB01
003800      * 15/03/2023 LF  CHAMADO 4680 - LOTE VAZIO PASSA A GERAR    CTB01
003900      *                SITUACAO ERROR COM MENSAGEM PROPRIA.       CTB01
004000      * 02/02/2024 LF  CHAMADO 5011 - A ORDEM DE PRIORIDADE DAS   CTB01
004100      *                REGRAS DE 7200 ESTAVA ERRADA; NOME OCIDEN- CTB01
004200      *                TAL (PRIMEIRA PALAVRA FORA DA TABELA G)    CTB01
004300      *                ESTAVA SAINDO COMO SOBRENOME NA FRENTE.    CTB01
004400      *                TAMBEM CORRIGIDO O CASO DE 3 PALAVRAS EM   CTB01
004500      *                7300 (SOBRENOME/NOME TROCADOS) E INCLUIDO  CTB01
004600      *                O CASO DE 4+ PALAVRAS OCIDENTAIS COM DOIS  CTB01
004700      *                NOMES PROPRIOS NA FRENTE.                  CTB01
004800      * 09/02/2024 LF  CHAMADO 5013 - WS-IDX NAO ERA ZERADO ANTES CTB02
004900      *                DO LACO DE 7001 (REGRA 2); O CURSOR        CTB02
005000      *                COMECAVA DE ONDE UM LACO ANTERIOR TINHA    CTB02
005100      *                PARADO E UM ESPACO MAIS CEDO NO            CTB02
005200      *                PRIMEIRO-NOME PODIA SER PERDIDO, DEIXANDO  CTB02
005300      *                DE SEPARAR O NOME.                         CTB02
005400      * 09/02/2024 LF  CHAMADO 5014 - FIM-LOTE FICAVA "SIM"       CTB03
005450      *                QUANDO                                     CTB03
005500      *                O ARQUIVO TINHA 20 LINHAS OU MENOS (O EOF  CTB03
005600      *                DO PROPRIO ENCHIMENTO DO BUFFER DE         CTB03
005700      *                CABECALHO VAZAVA PARA O LACO PRINCIPAL) E  CTB03
005800      *                O LOTE SAIA SEM PROCESSAR NENHUMA LINHA    CTB03
005900      *                VALIDA JA NO BUFFER.  3000 AGORA REARMA    CTB03
006000      *                FIM-LOTE PARA "NAO" QUANDO DEIXA UMA       CTB03
006100      *                LINHA DE DADOS PRONTA.                     CTB03
006200      *-----------------------------------------------------------
006300      *===========================================================
006400       ENVIRONMENT          DIVISION.
006500
006600       CONFIGURATION        SECTION.
006700       SOURCE-COMPUTER.     IBM-PC.
006800       OBJECT-COMPUTER.     IBM-PC.
006900       SPECIAL-NAMES.       C01 IS TOP-OF-FORM
007000                            CLASS DIGITO-VALIDO IS "0" THRU "9"
007100                            UPSI-0 ON  STATUS IS
007200                                       ORIGEM-VERTICAL-LIGADA
007300                                   OFF STATUS IS
007400                                       ORIGEM-VERTICAL-DESLIGADA.
007500
007600       INPUT-OUTPUT         SECTION.
007700       FILE-CONTROL.
007800              SELECT ARQ-PARM     ASSIGN TO LOTEPARM
007900              ORGANIZATION IS     LINE SEQUENTIAL.
008000
008100              SELECT ARQ-ENTRADA  ASSIGN TO LOTEENT
008200              ORGANIZATION IS     LINE SEQUENTIAL.
008300
008400              SELECT ARQ-LARGO    ASSIGN TO LOTELARG
008500              ORGANIZATION IS     LINE SEQUENTIAL
008600              FILE STATUS IS      WS-FS-LARGO.
008700
008800              SELECT ARQ-INDICE   ASSIGN TO LOTEIDX
008900              ORGANIZATION IS     LINE SEQUENTIAL
009000              FILE STATUS IS      WS-FS-INDICE.
009100
009200              SELECT ARQ-STATUS   ASSIGN TO LOTESTA
009300              ORGANIZATION IS     LINE SEQUENTIAL.
009400
009500      *===========================================================
009600       DATA                 DIVISION.
009700
009800       FILE                 SECTION.
009900       FD     ARQ-PARM
010000              LABEL RECORD ARE STANDARD
010100              VALUE OF FILE-ID IS "LOTEPARM.DAT".
010200       01     REG-PARM.
010300              02 ID-LOTE-PARM      PIC X(36).
010400              02 FILLER            PIC X(44).
010500
010600       FD     ARQ-ENTRADA
010700              LABEL RECORD ARE STANDARD
010800              VALUE OF FILE-ID IS "LOTEENT.DAT".
010900       COPY   CTRWREC.
011000       01     LINHA-ENTRADA-TXT REDEFINES REG-ENTR.
011100              02 FILLER            PIC X(1290).
011200
011300       FD     ARQ-LARGO
011400              LABEL RECORD ARE STANDARD
011500              VALUE OF FILE-ID IS "LOTELARG.DAT".
011600       COPY   CTWDREC.
011700
011800       FD     ARQ-INDICE
011900              LABEL RECORD ARE STANDARD
012000              VALUE OF FILE-ID IS "LOTEIDX.DAT".
012100       COPY   CTIXREC.
012200
012300       FD     ARQ-STATUS
012400              LABEL RECORD ARE STANDARD
012500              VALUE OF FILE-ID IS "LOTESTA.DAT".
012600       COPY   CTSTREC.
012700
012800       WORKING-STORAGE      SECTION.
012900       COPY   CTTABELA.
013000
013100      * CHAVES DE CONTROLE DE LACO E DE SITUACAO DO LOTE
013200       77 FIM-LOTE                 PIC X(03) VALUE "NAO".
013300       77 SW-ERRO-FATAL            PIC X(03) VALUE "NAO".
013400       77 WS-FS-LARGO              PIC X(02) VALUE "00".
013500       77 WS-FS-INDICE             PIC X(02) VALUE "00".
013600       77 WS-ID-LOTE                PIC X(36) VALUE SPACES.
013700
013800      * CONTADORES DO LOTE (REGRA 7) - TODOS BINARIOS
013900       77 WS-QTD-LIDOS             PIC 9(07) COMP VALUE ZERO.
014000       77 WS-QTD-GRAVADOS          PIC 9(07) COMP VALUE ZERO.
014100       77 WS-SEQ-REGISTRO          PIC 9(07) COMP VALUE ZERO.
014200       77 WS-SEQ-EDITADO           PIC 9(07) VALUE ZERO.
014300       77 WS-ID-GERADO             PIC X(36) VALUE SPACES.
014400
014500      * INDICES E TAMANHOS GENERICOS - TODOS BINARIOS
014600       77 WS-IDX                   PIC 9(04) COMP VALUE ZERO.
014700       77 WS-IDX-2                 PIC 9(04) COMP VALUE ZERO.
014800       77 WS-POS                   PIC 9(04) COMP VALUE ZERO.
014900       77 WS-POS2                  PIC 9(04) COMP VALUE ZERO.
015000       77 WS-INI                   PIC 9(04) COMP VALUE ZERO.
015100       77 WS-FIM                   PIC 9(04) COMP VALUE ZERO.
015200       77 WS-TAM-CALC              PIC 9(03) COMP VALUE ZERO.
015300       77 WS-TAM-AGULHA            PIC 9(03) COMP VALUE ZERO.
015400       77 WS-TAM-PALHEIRO          PIC 9(03) COMP VALUE ZERO.
015500
015600      * AREA DE TRABALHO DO FORMATADOR DE CAMPOS (REGRA 3)
015700       77 WS-CAMPO-ENTRADA         PIC X(120) VALUE SPACES.
015800       77 WS-CAMPO-SAIDA           PIC X(120) VALUE SPACES.
015900       77 WS-CAMPO-GENERICO        PIC X(120) VALUE SPACES.
016000       77 WS-CATEGORIA-FORMATO     PIC X(01) VALUE SPACE.
016100       77 WS-PALAVRA-UNICA         PIC X(40) VALUE SPACES.
016200       77 WS-ACUM                  PIC X(120) VALUE SPACES.
016300       77 WS-QTD-PALAVRAS-FMT      PIC 9(02) COMP VALUE ZERO.
016400       01 TAB-PARTES-FMT-X.
016500              02 PARTE-FMT         PIC X(20) OCCURS 15 TIMES.
016600       01 TAB-PARTES-FMT REDEFINES TAB-PARTES-FMT-X.
016700              02 PARTE-FMT-ITEM    PIC X(20) OCCURS 15 TIMES.
016800       77 WS-POS-PAREN-INI         PIC 9(03) COMP VALUE ZERO.
016900       77 WS-POS-PAREN-FIM         PIC 9(03) COMP VALUE ZERO.
017000       77 WS-PREFIXO-FMT           PIC X(120) VALUE SPACES.
017100       77 WS-MEIO-FMT              PIC X(120) VALUE SPACES.
017200       77 WS-SUFIXO-FMT            PIC X(120) VALUE SPACES.
017300       77 WS-TAM-TOTAL-FMT         PIC 9(03) COMP VALUE ZERO.
017400       77 SW-PALAVRA-VAZIA         PIC X(03) VALUE "NAO".
017500
017600      * AREA DE TRABALHO DA LOCALIZACAO DO CABECALHO (REGRA 5A)
017700       01 TAB-BUFFER-CAB.
017800              02 BUFFER-LINHA      PIC X(1290) OCCURS 20 TIMES.
017900       77 WS-BUF-TOPO              PIC 9(04) COMP VALUE ZERO.
018000       77 WS-BUF-LEITURA           PIC 9(04) COMP VALUE ZERO.
018100       77 WS-LINHA-ATUAL           PIC 9(04) COMP VALUE ZERO.
018200       77 WS-MELHOR-LINHA          PIC 9(04) COMP VALUE ZERO.
018300       77 WS-MELHOR-PONTOS         PIC 9(04) COMP VALUE ZERO.
018400       77 WS-PONTOS-LINHA          PIC 9(04) COMP VALUE ZERO.
018500       77 WS-QTD-CELULAS           PIC 9(03) COMP VALUE ZERO.
018600       01 TAB-CELULAS-X.
018700              02 CELULA-TXT        PIC X(40) OCCURS 32 TIMES.
018800       01 TAB-CELULAS REDEFINES TAB-CELULAS-X.
018900              02 CELULA-TEXTO      PIC X(40) OCCURS 32 TIMES.
019000       77 WS-CELULA-NORM           PIC X(40) VALUE SPACES.
019100       77 SW-PALAVRA-CHAVE-ACHADA  PIC X(03) VALUE "NAO".
019200       77 SW-CONTEM                PIC X(03) VALUE "NAO".
019300       77 WS-AGULHA                PIC X(40) VALUE SPACES.
019400       77 WS-PALHEIRO              PIC X(120) VALUE SPACES.
019500
019600      * TESTE DE AMARRACAO EXATA DE ALIAS (DEMONSTRA A REGRA 1)
019700       77 WS-ALIAS-TESTE           PIC X(31) VALUE SPACES.
019800       77 WS-CAMPO-ACHADO          PIC X(02) VALUE SPACES.
019900       77 SW-ALIAS-ACHADO          PIC X(03) VALUE "NAO".
020000
020100      * AREA DE TRABALHO DA SEPARACAO DE NOME HISPANICO (REGRA 4)
020200       77 WS-QTD-PARTES            PIC 9(02) COMP VALUE ZERO.
020300       01 TAB-PARTES-NOME-X.
020400              02 PARTE-NOME        PIC X(40) OCCURS 10 TIMES.
020500       01 TAB-PARTES-NOME REDEFINES TAB-PARTES-NOME-X.
020600              02 PARTE-NOME-ITEM   PIC X(40) OCCURS 10 TIMES.
020700       01 TAB-PARTES-NORM-X.
020800              02 PARTE-NORM        PIC X(40) OCCURS 10 TIMES.
020900       01 TAB-PARTES-NORM REDEFINES TAB-PARTES-NORM-X.
021000              02 PARTE-NORM-ITEM   PIC X(40) OCCURS 10 TIMES.
021100       77 SW-PERTENCE-G            PIC X(03) VALUE "NAO".
021200       77 SW-SURNAME-FIRST         PIC X(03) VALUE "NAO".
021300       77 SW-TUDO-MAIUSCULO        PIC X(03) VALUE "NAO".
021400       77 SW-DOIS-NOMES-DADOS      PIC X(03) VALUE "NAO".
021500       77 WS-NOME-BRUTO            PIC X(60) VALUE SPACES.
021600       77 WS-NOME-MAIUSC           PIC X(60) VALUE SPACES.
021700       77 WS-PRIMEIRO-CALC         PIC X(40) VALUE SPACES.
021800       77 WS-ULTIMO-CALC           PIC X(40) VALUE SPACES.
021900
022000      * AREA DE TRABALHO DA NORMALIZACAO DE TELEFONE (REGRA 5)
022100       77 WS-FONE-DIGITOS          PIC X(25) VALUE SPACES.
022200       77 WS-QTD-DIGITOS           PIC 9(02) COMP VALUE ZERO.
022300       77 WS-TIPO-FONE             PIC X(05) VALUE SPACES.
022400       77 WS-PREFIXO-FONE-TRAB     PIC X(10) VALUE SPACES.
022500       77 SW-PREFIXO-CONFIGURADO   PIC X(03) VALUE "NAO".
022600       77 WS-COD-PAIS-PADRAO       PIC X(05) VALUE SPACES.
022700       77 SW-COD-PAIS-CONFIGURADO  PIC X(03) VALUE "NAO".
022800       77 WS-FONE-MIN              PIC X(06) VALUE SPACES.
022900
023000      *===========================================================
023100       PROCEDURE            DIVISION.
023200
023300       PGM-CTBATCH.
023400              PERFORM 1000-INICIO THRU 1000-EXIT.
023500              PERFORM 2000-PRINCIPAL THRU 2000-EXIT
023600                      UNTIL FIM-LOTE EQUAL "SIM".
023700              PERFORM 9000-FIM THRU 9000-EXIT.
023800              STOP RUN.
023900
024000      *-----------------------------------------------------------
024100      * 1000-INICIO - LE O CARTAO DE PARAMETRO (ID DO LOTE), ABRE
024200      * OS
024300      * ARQUIVOS, GRAVA A SITUACAO INICIAL PARSING E, QUANDO A
024400      * ENTRADA
024500      * NAO FOR A DO CTVTXT (UPSI-0 DESLIGADA), LOCALIZA O
024600      * CABECALHO.
024700      *-----------------------------------------------------------
024800       1000-INICIO.
024900              OPEN INPUT ARQ-PARM.
025000              READ ARQ-PARM
025100                   AT END MOVE SPACES TO ID-LOTE-PARM.
025200              MOVE ID-LOTE-PARM TO WS-ID-LOTE.
025300              CLOSE ARQ-PARM.
025400              OPEN INPUT  ARQ-ENTRADA.
025500              OPEN OUTPUT ARQ-LARGO.
025600              OPEN OUTPUT ARQ-INDICE.
025700              OPEN OUTPUT ARQ-STATUS.
025800              MOVE WS-ID-LOTE  TO ID-LOTE-ST.
025900              MOVE "PARSING"   TO SITUACAO-LOTE.
026000              MOVE ZERO        TO QTD-LIDOS-ST QTD-GRAVADOS-ST.
026100              MOVE SPACES      TO MSG-ERRO-ST.
026200              WRITE REG-LOTE-STATUS.
026300              MOVE "NAO" TO FIM-LOTE.
026400              MOVE ZERO  TO WS-BUF-TOPO WS-BUF-LEITURA.
026500              IF ORIGEM-VERTICAL-DESLIGADA
026600                   PERFORM 3000-LOCALIZA-CABECALHO THRU 3000-EXIT.
026700              PERFORM 4000-LEITURA THRU 4000-EXIT.
026800       1000-EXIT.
026900              EXIT.
027000
027100      *-----------------------------------------------------------
027200      * 2000-PRINCIPAL - UMA PASSADA DO LACO PRINCIPAL POR LINHA
027300      * LIDA.
027400      *-----------------------------------------------------------
027500       2000-PRINCIPAL.
027600              ADD 1 TO WS-QTD-LIDOS.
027700              PERFORM 5000-MAPEIA-LINHA THRU 5000-EXIT.
027800              PERFORM 6000-FORMATA-CAMPOS THRU 6000-EXIT.
027900              PERFORM 7000-SEPARA-NOME-SE-PRECISO THRU 7000-EXIT.
028000              PERFORM 8000-NORMALIZA-TELEFONES THRU 8000-EXIT.
028100              PERFORM 9500-GRAVA-REGISTROS THRU 9500-EXIT.
028200              PERFORM 9600-EXIBE-PROGRESSO THRU 9600-EXIT.
028300              IF SW-ERRO-FATAL NOT EQUAL "SIM"
028400                   PERFORM 4000-LEITURA THRU 4000-EXIT.
028500       2000-EXIT.
028600              EXIT.
028700
028800      *-----------------------------------------------------------
028900      * 3000-LOCALIZA-CABECALHO - REGRA 5A. ENCHE O BUFFER COM ATE
029000      * 20
029100      * LINHAS, PONTUA CADA UMA PELAS PALAVRAS-CHAVE DA TABELA DE
029200      * ALIAS E GUARDA A LINHA DE MAIOR PONTUACAO (EMPATE FICA COM
029300      * A
029400      * MAIS ANTIGA; PONTUACAO ZERO ASSUME A LINHA 0).  SE O
029500      * ARQUIVO TIVER 20 LINHAS OU MENOS, O PROPRIO ENCHIMENTO DO
029600      * BUFFER BATE O FIM DO ARQUIVO E LIGA FIM-LOTE; SE AINDA
029700      * SOBRAR LINHA BUFERIZADA DEPOIS DO CABECALHO, FIM-LOTE E
029800      * REARMADO PARA NAO, PARA O LACO PRINCIPAL NAO PARAR ANTES
029900      * DE PROCESSAR ESSAS LINHAS (CHAMADO 5014).
030000      *-----------------------------------------------------------
030100       3000-LOCALIZA-CABECALHO.
030200              PERFORM 3010-ENCHE-BUFFER THRU 3010-EXIT
030300                   UNTIL WS-BUF-TOPO EQUAL 20
030400                      OR FIM-LOTE    EQUAL "SIM".
030500              MOVE 1     TO WS-MELHOR-LINHA.
030600              MOVE ZERO  TO WS-MELHOR-PONTOS.
030700              PERFORM 3020-AVALIA-BUFFER THRU 3020-EXIT
030800                   VARYING WS-LINHA-ATUAL FROM 1 BY 1
030900                   UNTIL WS-LINHA-ATUAL GREATER WS-BUF-TOPO.
031000              MOVE WS-MELHOR-LINHA TO WS-BUF-LEITURA.
031100              IF WS-BUF-LEITURA LESS THAN WS-BUF-TOPO             CTB03
031200                   MOVE "NAO" TO FIM-LOTE                         CTB03
031300              END-IF                                              CTB03
031400       3000-EXIT.
031500              EXIT.
031600
031700       3010-ENCHE-BUFFER.
031800              READ ARQ-ENTRADA
031900                   AT END MOVE "SIM" TO FIM-LOTE.
032000              IF FIM-LOTE NOT EQUAL "SIM"
032100                   ADD 1 TO WS-BUF-TOPO
032200                   MOVE LINHA-ENTRADA-TXT TO
032300                        BUFFER-LINHA(WS-BUF-TOPO).
032400       3010-EXIT.
032500              EXIT.
032600
032700       3020-AVALIA-BUFFER.
032800              MOVE BUFFER-LINHA(WS-LINHA-ATUAL) TO
032900                   LINHA-ENTRADA-TXT.
033000              PERFORM 3030-QUEBRA-CELULAS       THRU 3030-EXIT.
033100              PERFORM 3100-CONTA-PALAVRAS-CHAVE THRU 3100-EXIT.
033200              IF WS-PONTOS-LINHA GREATER WS-MELHOR-PONTOS
033300                   MOVE WS-PONTOS-LINHA  TO WS-MELHOR-PONTOS
033400                   MOVE WS-LINHA-ATUAL   TO WS-MELHOR-LINHA.
033500       3020-EXIT.
033600              EXIT.
033700
033800      *-----------------------------------------------------------
033900      * 3030/3031 - QUEBRA UMA LINHA-CANDIDATA-A-CABECALHO EM
034000      * CELULAS
034100      * SEPARADAS POR "|" (O LOTE TABULAR CHEGA PAGINADO DESSA
034200      * FORMA
034300      * ANTES DE SER REDUZIDO AO LAYOUT FIXO DE CTRWREC).
034400      *-----------------------------------------------------------
034500       3030-QUEBRA-CELULAS.
034600              MOVE 1    TO WS-POS.
034700              MOVE ZERO TO WS-QTD-CELULAS.
034800              MOVE SPACES TO TAB-CELULAS-X.
034900              PERFORM 3031-EXTRAI-CELULA THRU 3031-EXIT
035000                   UNTIL WS-POS GREATER 1290
035100                      OR WS-QTD-CELULAS EQUAL 32.
035200       3030-EXIT.
035300              EXIT.
035400
035500       3031-EXTRAI-CELULA.
035600              ADD 1 TO WS-QTD-CELULAS.
035700              UNSTRING LINHA-ENTRADA-TXT DELIMITED BY "|"
035800                   INTO CELULA-TEXTO(WS-QTD-CELULAS)
035900                   WITH POINTER WS-POS.
036000       3031-EXIT.
036100              EXIT.
036200
036300      *-----------------------------------------------------------
036400      * 3100/3110/3120/3130/3140 - CONTA, PARA UMA LINHA JA
036500      * QUEBRADA EM
036600      * CELULAS, QUANTAS CELULAS CASAM COM ALGUMA DAS 153
036700      * PALAVRAS-
036800      * CHAVE DA TABELA DE ALIAS (TAB-ALIAS DE CTTABELA), EM
036900      * QUALQUER
037000      * DIRECAO DE SUBSTRING.
037100      *-----------------------------------------------------------
037200       3100-CONTA-PALAVRAS-CHAVE.
037300              MOVE ZERO TO WS-PONTOS-LINHA.
037400              PERFORM 3110-AVALIA-CELULA THRU 3110-EXIT
037500                   VARYING WS-IDX FROM 1 BY 1
037600                   UNTIL WS-IDX GREATER WS-QTD-CELULAS.
037700       3100-EXIT.
037800              EXIT.
037900
038000       3110-AVALIA-CELULA.
038100              IF CELULA-TEXTO(WS-IDX) NOT EQUAL SPACES
038200                   PERFORM 3120-NORMALIZA-CELULA
038300                        THRU 3120-EXIT
038400                   PERFORM 3130-PROCURA-PALAVRA-CHAVE
038500                        THRU 3130-EXIT
038600                   IF SW-PALAVRA-CHAVE-ACHADA EQUAL "SIM"
038700                        ADD 1 TO WS-PONTOS-LINHA
038800                   END-IF
038900              END-IF.
039000       3110-EXIT.
039100              EXIT.
039200
039300       3120-NORMALIZA-CELULA.
039400              MOVE CELULA-TEXTO(WS-IDX) TO WS-CELULA-NORM.
039500              INSPECT WS-CELULA-NORM CONVERTING
039600                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039700                   TO "abcdefghijklmnopqrstuvwxyz".
039800              INSPECT WS-CELULA-NORM CONVERTING
039900                   "áéíóúñü" TO "aeiounu".
040000       3120-EXIT.
040100              EXIT.
040200
040300       3130-PROCURA-PALAVRA-CHAVE.
040400              MOVE "NAO" TO SW-PALAVRA-CHAVE-ACHADA.
040500              PERFORM 3131-TESTA-UMA-PALAVRA-CHAVE THRU 3131-EXIT
040600                   VARYING WS-IDX-2 FROM 1 BY 1
040700                   UNTIL WS-IDX-2 GREATER 153
040800                      OR SW-PALAVRA-CHAVE-ACHADA EQUAL "SIM".
040900       3130-EXIT.
041000              EXIT.
041100
041200       3131-TESTA-UMA-PALAVRA-CHAVE.
041300              MOVE WS-CELULA-NORM           TO WS-AGULHA.
041400              MOVE TAB-ALIAS-TEXTO(WS-IDX-2) TO WS-PALHEIRO.
041500              PERFORM 3140-SUBSTRING-CONTEM  THRU 3140-EXIT.
041600              IF SW-CONTEM EQUAL "SIM"
041700                   MOVE "SIM" TO SW-PALAVRA-CHAVE-ACHADA
041800              ELSE
041900                   MOVE TAB-ALIAS-TEXTO(WS-IDX-2) TO WS-AGULHA
042000                   MOVE WS-CELULA-NORM            TO WS-PALHEIRO
042100                   PERFORM 3140-SUBSTRING-CONTEM  THRU 3140-EXIT
042200                   IF SW-CONTEM EQUAL "SIM"
042300                        MOVE "SIM" TO SW-PALAVRA-CHAVE-ACHADA
042400                   END-IF
042500              END-IF.
042600       3131-EXIT.
042700              EXIT.
042800
042900      *-----------------------------------------------------------
043000      * 3140 - ACHA SE WS-AGULHA (COM FILLER DE BRANCOS AO FINAL)
043100      * E
043200      * SUBSTRING DE WS-PALHEIRO. ROTINA GENERICA, SEM FUNCAO
043300      * INTRINSECA, REUTILIZADA PELA LOCALIZACAO DO CABECALHO.
043400      *-----------------------------------------------------------
043500       3140-SUBSTRING-CONTEM.
043600              MOVE "NAO" TO SW-CONTEM.
043700              MOVE WS-AGULHA   TO WS-CAMPO-GENERICO.
043800              PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT.
043900              MOVE WS-TAM-CALC TO WS-TAM-AGULHA.
044000              MOVE WS-PALHEIRO TO WS-CAMPO-GENERICO.
044100              PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT.
044200              MOVE WS-TAM-CALC TO WS-TAM-PALHEIRO.
044300              IF WS-TAM-AGULHA GREATER ZERO
044400               AND WS-TAM-AGULHA NOT GREATER WS-TAM-PALHEIRO
044500                   MOVE 1 TO WS-POS
044600                   PERFORM 3141-COMPARA-POSICAO THRU 3141-EXIT
044700                        UNTIL WS-POS GREATER
044800                                 (WS-TAM-PALHEIRO - WS-TAM-AGULHA
044900                                  + 1)
045000                           OR SW-CONTEM EQUAL "SIM"
045100              END-IF.
045200       3140-EXIT.
045300              EXIT.
045400
045500       3141-COMPARA-POSICAO.
045600              IF WS-PALHEIRO(WS-POS:WS-TAM-AGULHA)
045700                      EQUAL WS-AGULHA(1:WS-TAM-AGULHA)
045800                   MOVE "SIM" TO SW-CONTEM.
045900              ADD 1 TO WS-POS.
046000       3141-EXIT.
046100              EXIT.
046200
046300      *-----------------------------------------------------------
046400      * 4000-LEITURA - DRENA O BUFFER DE CABECALHO ANTES DE VOLTAR
046500      * A
046600      * LER O ARQUIVO DE VERDADE, PARA NAO PERDER NEM REPETIR
046700      * LINHAS.
046800      *-----------------------------------------------------------
046900       4000-LEITURA.
047000              IF WS-BUF-LEITURA LESS THAN WS-BUF-TOPO
047100                   ADD 1 TO WS-BUF-LEITURA
047200                   MOVE BUFFER-LINHA(WS-BUF-LEITURA)
047300                        TO LINHA-ENTRADA-TXT
047400              ELSE
047500                   READ ARQ-ENTRADA
047600                        AT END MOVE "SIM" TO FIM-LOTE
047700                   END-READ
047800              END-IF.
047900       4000-EXIT.
048000              EXIT.
048100
048200      *-----------------------------------------------------------
048300      * 5000-MAPEIA-LINHA - REGRA 1/2. OS 30 CAMPOS BRUTOS DE
048400      * REG-ENTR
048500      * JA CHEGAM AMARRADOS AO CAMPO CANONICO (O LOTE TABULAR TEM
048600      * O
048700      * LAYOUT FIXO EQUIVALENTE PREVISTO NO CONTRATO DO LOTE);
048800      * CADA UM
048900      * PASSA PELA LIMPEZA DE .0/BRANCO/ZERO ANTES DE SEGUIR PARA
049000      * A
049100      * FORMATACAO. OS TRES CAMPOS DE NOME FICAM CRUS (SO LIMPOS).
049200      *-----------------------------------------------------------
049300       5000-MAPEIA-LINHA.
049400              PERFORM 5100-PROCURA-ALIAS THRU 5100-EXIT.
049500              MOVE PRIMEIRO-NOME-ENT  TO WS-CAMPO-SAIDA.
049600              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
049700              MOVE WS-CAMPO-SAIDA     TO PRIMEIRO-NOME.
049800              MOVE ULTIMO-NOME-ENT    TO WS-CAMPO-SAIDA.
049900              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
050000              MOVE WS-CAMPO-SAIDA     TO ULTIMO-NOME.
050100              MOVE NOME-COMPLETO-ENT  TO WS-CAMPO-SAIDA.
050200              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
050300              MOVE WS-CAMPO-SAIDA     TO NOME-COMPLETO.
050400              MOVE EMAIL-ENT             TO WS-CAMPO-SAIDA.
050500              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
050600              MOVE WS-CAMPO-SAIDA        TO EMAIL.
050700              MOVE FONE-TRABALHO-ENT     TO WS-CAMPO-SAIDA.
050800              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
050900              MOVE WS-CAMPO-SAIDA        TO FONE-TRABALHO.
051000              MOVE RAMAL-TRABALHO-ENT    TO WS-CAMPO-SAIDA.
051100              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
051200              MOVE WS-CAMPO-SAIDA        TO RAMAL-TRABALHO.
051300              MOVE FONE-CELULAR-ENT      TO WS-CAMPO-SAIDA.
051400              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
051500              MOVE WS-CAMPO-SAIDA        TO FONE-CELULAR.
051600              MOVE RUA-RESID-ENT         TO WS-CAMPO-SAIDA.
051700              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
051800              MOVE WS-CAMPO-SAIDA        TO RUA-RESID.
051900              MOVE CIDADE-RESID-ENT      TO WS-CAMPO-SAIDA.
052000              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
052100              MOVE WS-CAMPO-SAIDA        TO CIDADE-RESID.
052200              MOVE ESTADO-RESID-ENT      TO WS-CAMPO-SAIDA.
052300              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
052400              MOVE WS-CAMPO-SAIDA        TO ESTADO-RESID.
052500              MOVE CEP-RESID-ENT         TO WS-CAMPO-SAIDA.
052600              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
052700              MOVE WS-CAMPO-SAIDA        TO CEP-RESID.
052800              MOVE PAIS-RESID-ENT        TO WS-CAMPO-SAIDA.
052900              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
053000              MOVE WS-CAMPO-SAIDA        TO PAIS-RESID.
053100              MOVE INSTAGRAM-ENT         TO WS-CAMPO-SAIDA.
053200              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
053300              MOVE WS-CAMPO-SAIDA        TO INSTAGRAM.
053400              MOVE TWITTER-PESS-ENT      TO WS-CAMPO-SAIDA.
053500              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
053600              MOVE WS-CAMPO-SAIDA        TO TWITTER-PESSOAL.
053700              MOVE FACEBOOK-ENT          TO WS-CAMPO-SAIDA.
053800              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
053900              MOVE WS-CAMPO-SAIDA        TO FACEBOOK.
054000              MOVE EMPRESA-NOME-ENT      TO WS-CAMPO-SAIDA.
054100              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
054200              MOVE WS-CAMPO-SAIDA        TO EMPRESA-NOME.
054300              MOVE EMPRESA-CARGO-ENT     TO WS-CAMPO-SAIDA.
054400              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
054500              MOVE WS-CAMPO-SAIDA        TO EMPRESA-CARGO.
054600              MOVE EMPRESA-DEPTO-ENT     TO WS-CAMPO-SAIDA.
054700              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
054800              MOVE WS-CAMPO-SAIDA        TO EMPRESA-DEPTO.
054900              MOVE EMPRESA-URL-ENT       TO WS-CAMPO-SAIDA.
055000              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
055100              MOVE WS-CAMPO-SAIDA        TO EMPRESA-URL.
055200              MOVE EMPRESA-HORARIO-ENT   TO WS-CAMPO-SAIDA.
055300              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
055400              MOVE WS-CAMPO-SAIDA        TO EMPRESA-HORARIO.
055500              MOVE RUA-COMERCIAL-ENT     TO WS-CAMPO-SAIDA.
055600              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
055700              MOVE WS-CAMPO-SAIDA        TO RUA-COMERCIAL.
055800              MOVE CIDADE-COMERCIAL-ENT  TO WS-CAMPO-SAIDA.
055900              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
056000              MOVE WS-CAMPO-SAIDA        TO CIDADE-COMERCIAL.
056100              MOVE ESTADO-COMERCIAL-ENT  TO WS-CAMPO-SAIDA.
056200              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
056300              MOVE WS-CAMPO-SAIDA        TO ESTADO-COMERCIAL.
056400              MOVE CEP-COMERCIAL-ENT     TO WS-CAMPO-SAIDA.
056500              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
056600              MOVE WS-CAMPO-SAIDA        TO CEP-COMERCIAL.
056700              MOVE PAIS-COMERCIAL-ENT    TO WS-CAMPO-SAIDA.
056800              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
056900              MOVE WS-CAMPO-SAIDA        TO PAIS-COMERCIAL.
057000              MOVE LINKEDIN-EMPRESA-ENT  TO WS-CAMPO-SAIDA.
057100              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
057200              MOVE WS-CAMPO-SAIDA        TO LINKEDIN-EMPRESA.
057300              MOVE TWITTER-EMPRESA-ENT   TO WS-CAMPO-SAIDA.
057400              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
057500              MOVE WS-CAMPO-SAIDA        TO TWITTER-EMPRESA.
057600              MOVE URL-PESSOAL-ENT       TO WS-CAMPO-SAIDA.
057700              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
057800              MOVE WS-CAMPO-SAIDA        TO URL-PESSOAL.
057900              MOVE BIO-PESSOAL-ENT       TO WS-CAMPO-SAIDA.
058000              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
058100              MOVE WS-CAMPO-SAIDA        TO BIO-PESSOAL.
058200              MOVE NASCIMENTO-ENT        TO WS-CAMPO-SAIDA.
058300              PERFORM 5050-LIMPA-CAMPO THRU 5050-EXIT.
058400              MOVE WS-CAMPO-SAIDA        TO NASCIMENTO.
058500       5000-EXIT.
058600              EXIT.
058700
058800      *-----------------------------------------------------------
058900      * 5050-LIMPA-CAMPO - REGRA 1. TIRA UM ".0" NO FINAL (RESIDUO
059000      * DE
059100      * IMPORTACAO NUMERICA) E DEPOIS, SE O QUE FICOU FOR BRANCO
059200      * OU
059300      * "0", ANULA O CAMPO. OPERA SOBRE WS-CAMPO-SAIDA.
059400      *-----------------------------------------------------------
059500       5050-LIMPA-CAMPO.
059600              IF WS-CAMPO-SAIDA NOT EQUAL SPACES
059700                   MOVE WS-CAMPO-SAIDA TO WS-CAMPO-GENERICO
059800                   PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT
059900                   IF WS-TAM-CALC GREATER 1
060000                      AND WS-CAMPO-SAIDA(WS-TAM-CALC - 1:2)
060100                          EQUAL ".0"
060200                        MOVE SPACES TO
060300                             WS-CAMPO-SAIDA(WS-TAM-CALC - 1:2)
060400                        SUBTRACT 2 FROM WS-TAM-CALC
060500                   END-IF
060600                   IF WS-TAM-CALC EQUAL ZERO
060700                        MOVE SPACES TO WS-CAMPO-SAIDA
060800                   ELSE
060900                        IF WS-TAM-CALC EQUAL 1
061000                           AND WS-CAMPO-SAIDA(1:1) EQUAL "0"
061100                             MOVE SPACES TO WS-CAMPO-SAIDA
061200                        END-IF
061300                   END-IF
061400              END-IF.
061500       5050-EXIT.
061600              EXIT.
061700
061800      *-----------------------------------------------------------
061900      * 5100-PROCURA-ALIAS - AMARRACAO EXATA DE UM NOME DE COLUNA
062000      * AO
062100      * CODIGO DO CAMPO CANONICO (REGRA 1), PARA PROVAR A TABELA
062200      * DE
062300      * ALIAS EM FUNCIONAMENTO A CADA LINHA PROCESSADA.
062400      *-----------------------------------------------------------
062500       5100-PROCURA-ALIAS.
062600              MOVE "telefono ofi" TO WS-ALIAS-TESTE.
062700              MOVE "NAO" TO SW-ALIAS-ACHADO.
062800              MOVE SPACES TO WS-CAMPO-ACHADO.
062900              PERFORM 5110-TESTA-ALIAS THRU 5110-EXIT
063000                   VARYING WS-IDX FROM 1 BY 1
063100                   UNTIL WS-IDX GREATER 153
063200                      OR SW-ALIAS-ACHADO EQUAL "SIM".
063300       5100-EXIT.
063400              EXIT.
063500
063600       5110-TESTA-ALIAS.
063700              IF TAB-ALIAS-TEXTO(WS-IDX) EQUAL WS-ALIAS-TESTE
063800                   MOVE "SIM" TO SW-ALIAS-ACHADO
063900                   MOVE TAB-ALIAS-CAMPO(WS-IDX) TO
064000                        WS-CAMPO-ACHADO.
064100       5110-EXIT.
064200              EXIT.
064300
064400      *-----------------------------------------------------------
064500      * 6000-FORMATA-CAMPOS - REGRA 3. APLICA A FORMATACAO DE CADA
064600      * CAMPO MAPEADO, EXCETO OS TRES CAMPOS DE NOME (QUE FICAM
064700      * CRUS
064800      * PARA A SEPARACAO DE NOME VER A GRAFIA ORIGINAL). O NOME DA
064900      * EMPRESA FICA VERBATIM; OS DE REDE SOCIAL, SITE E E-MAIL
065000      * FICAM
065100      * EM MINUSCULO; OS DE ENDERECO E CARGO EM TITULO INTELIGENTE
065200      * (REGRA 3A); OS DEMAIS EM TITULO REGULAR.
065300      *-----------------------------------------------------------
065400       6000-FORMATA-CAMPOS.
065500      * CAMPO VERBATIM
065600              MOVE EMPRESA-NOME TO WS-CAMPO-ENTRADA.
065700              PERFORM 6015-GRAVA-SEM-FORMATAR THRU 6015-EXIT.
065800              MOVE WS-CAMPO-SAIDA TO EMPRESA-NOME.
065900      * CAMPOS EM MINUSCULO
066000              MOVE "L" TO WS-CATEGORIA-FORMATO.
066100              MOVE EMAIL              TO WS-CAMPO-ENTRADA.
066200              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
066300              MOVE WS-CAMPO-SAIDA     TO EMAIL.
066400              MOVE EMPRESA-URL        TO WS-CAMPO-ENTRADA.
066500              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
066600              MOVE WS-CAMPO-SAIDA     TO EMPRESA-URL.
066700              MOVE URL-PESSOAL        TO WS-CAMPO-ENTRADA.
066800              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
066900              MOVE WS-CAMPO-SAIDA     TO URL-PESSOAL.
067000              MOVE LINKEDIN-EMPRESA   TO WS-CAMPO-ENTRADA.
067100              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
067200              MOVE WS-CAMPO-SAIDA     TO LINKEDIN-EMPRESA.
067300              MOVE INSTAGRAM          TO WS-CAMPO-ENTRADA.
067400              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
067500              MOVE WS-CAMPO-SAIDA     TO INSTAGRAM.
067600              MOVE TWITTER-PESSOAL    TO WS-CAMPO-ENTRADA.
067700              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
067800              MOVE WS-CAMPO-SAIDA     TO TWITTER-PESSOAL.
067900              MOVE FACEBOOK           TO WS-CAMPO-ENTRADA.
068000              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
068100              MOVE WS-CAMPO-SAIDA     TO FACEBOOK.
068200      * CAMPOS EM TITULO INTELIGENTE (REGRA 3A)
068300              MOVE "S" TO WS-CATEGORIA-FORMATO.
068400              MOVE RUA-RESID          TO WS-CAMPO-ENTRADA.
068500              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
068600              MOVE WS-CAMPO-SAIDA     TO RUA-RESID.
068700              MOVE CIDADE-RESID       TO WS-CAMPO-ENTRADA.
068800              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
068900              MOVE WS-CAMPO-SAIDA     TO CIDADE-RESID.
069000              MOVE ESTADO-RESID       TO WS-CAMPO-ENTRADA.
069100              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
069200              MOVE WS-CAMPO-SAIDA     TO ESTADO-RESID.
069300              MOVE PAIS-RESID         TO WS-CAMPO-ENTRADA.
069400              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
069500              MOVE WS-CAMPO-SAIDA     TO PAIS-RESID.
069600              MOVE EMPRESA-CARGO      TO WS-CAMPO-ENTRADA.
069700              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
069800              MOVE WS-CAMPO-SAIDA     TO EMPRESA-CARGO.
069900              MOVE EMPRESA-DEPTO      TO WS-CAMPO-ENTRADA.
070000              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
070100              MOVE WS-CAMPO-SAIDA     TO EMPRESA-DEPTO.
070200              MOVE RUA-COMERCIAL      TO WS-CAMPO-ENTRADA.
070300              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
070400              MOVE WS-CAMPO-SAIDA     TO RUA-COMERCIAL.
070500              MOVE CIDADE-COMERCIAL   TO WS-CAMPO-ENTRADA.
070600              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
070700              MOVE WS-CAMPO-SAIDA     TO CIDADE-COMERCIAL.
070800              MOVE ESTADO-COMERCIAL   TO WS-CAMPO-ENTRADA.
070900              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
071000              MOVE WS-CAMPO-SAIDA     TO ESTADO-COMERCIAL.
071100              MOVE PAIS-COMERCIAL     TO WS-CAMPO-ENTRADA.
071200              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
071300              MOVE WS-CAMPO-SAIDA     TO PAIS-COMERCIAL.
071400      * CAMPOS EM TITULO REGULAR (TODOS OS DEMAIS - REGRA 3)
071500              MOVE "R" TO WS-CATEGORIA-FORMATO.
071600              MOVE FONE-TRABALHO      TO WS-CAMPO-ENTRADA.
071700              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
071800              MOVE WS-CAMPO-SAIDA     TO FONE-TRABALHO.
071900              MOVE RAMAL-TRABALHO     TO WS-CAMPO-ENTRADA.
072000              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
072100              MOVE WS-CAMPO-SAIDA     TO RAMAL-TRABALHO.
072200              MOVE FONE-CELULAR       TO WS-CAMPO-ENTRADA.
072300              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
072400              MOVE WS-CAMPO-SAIDA     TO FONE-CELULAR.
072500              MOVE CEP-RESID          TO WS-CAMPO-ENTRADA.
072600              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
072700              MOVE WS-CAMPO-SAIDA     TO CEP-RESID.
072800              MOVE CEP-COMERCIAL      TO WS-CAMPO-ENTRADA.
072900              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
073000              MOVE WS-CAMPO-SAIDA     TO CEP-COMERCIAL.
073100              MOVE EMPRESA-HORARIO    TO WS-CAMPO-ENTRADA.
073200              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
073300              MOVE WS-CAMPO-SAIDA     TO EMPRESA-HORARIO.
073400              MOVE TWITTER-EMPRESA    TO WS-CAMPO-ENTRADA.
073500              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
073600              MOVE WS-CAMPO-SAIDA     TO TWITTER-EMPRESA.
073700              MOVE BIO-PESSOAL        TO WS-CAMPO-ENTRADA.
073800              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
073900              MOVE WS-CAMPO-SAIDA     TO BIO-PESSOAL.
074000              MOVE NASCIMENTO         TO WS-CAMPO-ENTRADA.
074100              PERFORM 6010-FORMATA-UM-CAMPO THRU 6010-EXIT.
074200              MOVE WS-CAMPO-SAIDA     TO NASCIMENTO.
074300       6000-EXIT.
074400              EXIT.
074500
074600       6015-GRAVA-SEM-FORMATAR.
074700              MOVE WS-CAMPO-ENTRADA TO WS-CAMPO-SAIDA.
074800       6015-EXIT.
074900              EXIT.
075000
075100      *-----------------------------------------------------------
075200      * 6010 - DESVIA PARA A ROTINA DE FORMATACAO CERTA CONFORME A
075300      * CATEGORIA DO CAMPO (L=MINUSCULO, S=TITULO INTELIGENTE,
075400      * R=TITULO REGULAR). QUEM CHAMA JA DEIXOU O VALOR BRUTO EM
075500      * WS-CAMPO-ENTRADA.
075600      *-----------------------------------------------------------
075700       6010-FORMATA-UM-CAMPO.
075800              MOVE WS-CAMPO-ENTRADA TO WS-CAMPO-SAIDA.
075900              IF WS-CAMPO-SAIDA NOT EQUAL SPACES
076000                   EVALUATE WS-CATEGORIA-FORMATO
076100                       WHEN "L"
076200                            PERFORM 6400-CONVERTE-MINUSCULO
076300                                 THRU 6400-EXIT
076400                       WHEN "S"
076500                            PERFORM 6100-TITULO-INTELIGENTE
076600                                 THRU 6100-EXIT
076700                       WHEN "R"
076800                            PERFORM 6200-TITULO-REGULAR
076900                                 THRU 6200-EXIT
077000                   END-EVALUATE
077100              END-IF.
077200       6010-EXIT.
077300              EXIT.
077400
077500      *-----------------------------------------------------------
077600      * 6080/6081 - CALCULA O TAMANHO REAL (SEM OS BRANCOS A
077700      * DIREITA)
077800      * DE WS-CAMPO-GENERICO. ROTINA GENERICA, USADA EM VARIOS
077900      * PONTOS
078000      * DO PROGRAMA (NAO HA FUNCAO INTRINSECA NESTE COMPILADOR).
078100      *-----------------------------------------------------------
078200       6080-CALCULA-TAMANHO.
078300              MOVE 120 TO WS-TAM-CALC.
078400              PERFORM 6081-REDUZ-TAMANHO THRU 6081-EXIT
078500                   UNTIL WS-TAM-CALC EQUAL ZERO
078600                      OR WS-CAMPO-GENERICO(WS-TAM-CALC:1)
078700                         NOT EQUAL SPACE.
078800       6080-EXIT.
078900              EXIT.
079000
079100       6081-REDUZ-TAMANHO.
079200              SUBTRACT 1 FROM WS-TAM-CALC.
079300       6081-EXIT.
079400              EXIT.
079500
079600      *-----------------------------------------------------------
079700      * 6090/6091 - QUEBRA O TEXTO EM WS-CAMPO-GENERICO EM
079800      * PALAVRAS,
079900      * GUARDANDO-AS EM TAB-PARTES-FMT. USADO PELO TITULO
080000      * INTELIGENTE
080100      * E PELO TITULO REGULAR.
080200      *-----------------------------------------------------------
080300       6090-QUEBRA-PALAVRAS.
080400              MOVE SPACES TO TAB-PARTES-FMT-X.
080500              MOVE ZERO   TO WS-QTD-PALAVRAS-FMT.
080600              MOVE 1      TO WS-POS.
080700              PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT.
080800              PERFORM 6091-EXTRAI-PALAVRA-FMT THRU 6091-EXIT
080900                   UNTIL WS-POS GREATER WS-TAM-CALC
081000                      OR WS-QTD-PALAVRAS-FMT EQUAL 15.
081100       6090-EXIT.
081200              EXIT.
081300
081400       6091-EXTRAI-PALAVRA-FMT.
081500              ADD 1 TO WS-QTD-PALAVRAS-FMT.
081600              UNSTRING WS-CAMPO-GENERICO DELIMITED BY SPACE
081700                   INTO PARTE-FMT(WS-QTD-PALAVRAS-FMT)
081800                   WITH POINTER WS-POS.
081900       6091-EXIT.
082000              EXIT.
082100
082200      *-----------------------------------------------------------
082300      * 6085 - PROCURA UM PAR "(" ... ")" EM WS-CAMPO-SAIDA, PARA
082400      * QUE
082500      * O TRECHO ENTRE PARENTESES SAIA COM A GRAFIA ORIGINAL
082600      * (REGRA
082700      * 3/3A). SE NAO HOUVER "(", AS DUAS POSICOES FICAM EM ZERO.
082800      *-----------------------------------------------------------
082900       6085-ACHA-PARENTESE.
083000              MOVE ZERO TO WS-POS-PAREN-INI WS-POS-PAREN-FIM.
083100              MOVE WS-CAMPO-SAIDA TO WS-CAMPO-GENERICO.
083200              PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT.
083300              MOVE 1 TO WS-POS.
083400              PERFORM 6086-PROCURA-ABRE THRU 6086-EXIT
083500                   UNTIL WS-POS GREATER WS-TAM-CALC
083600                      OR WS-POS-PAREN-INI NOT EQUAL ZERO.
083700              IF WS-POS-PAREN-INI NOT EQUAL ZERO
083800                   MOVE WS-POS-PAREN-INI TO WS-POS
083900                   PERFORM 6087-PROCURA-FECHA THRU 6087-EXIT
084000                        UNTIL WS-POS GREATER WS-TAM-CALC
084100                           OR WS-POS-PAREN-FIM NOT EQUAL ZERO
084200                   IF WS-POS-PAREN-FIM EQUAL ZERO
084300                        MOVE WS-TAM-CALC TO WS-POS-PAREN-FIM
084400                   END-IF
084500              END-IF.
084600       6085-EXIT.
084700              EXIT.
084800
084900       6086-PROCURA-ABRE.
085000              IF WS-CAMPO-SAIDA(WS-POS:1) EQUAL "("
085100                   MOVE WS-POS TO WS-POS-PAREN-INI.
085200              ADD 1 TO WS-POS.
085300       6086-EXIT.
085400              EXIT.
085500
085600       6087-PROCURA-FECHA.
085700              IF WS-CAMPO-SAIDA(WS-POS:1) EQUAL ")"
085800                   MOVE WS-POS TO WS-POS-PAREN-FIM.
085900              ADD 1 TO WS-POS.
086000       6087-EXIT.
086100              EXIT.
086200
086300      *-----------------------------------------------------------
086400      * 6096/6097 - JUNTA AS PALAVRAS DE TAB-PARTES-FMT, DA
086500      * POSICAO
086600      * WS-INI A WS-FIM, SEPARADAS POR UM UNICO ESPACO, EM
086700      * WS-CAMPO-SAIDA. ROTINA GENERICA DO FORMATADOR DE CAMPOS.
086800      *-----------------------------------------------------------
086900       6096-JUNTA-PALAVRAS-FMT.
087000              MOVE SPACES TO WS-ACUM.
087100              MOVE 1 TO WS-POS2.
087200              PERFORM 6097-ANEXA-PALAVRA-FMT THRU 6097-EXIT
087300                   VARYING WS-IDX FROM WS-INI BY 1
087400                   UNTIL WS-IDX GREATER WS-FIM.
087500              MOVE WS-ACUM TO WS-CAMPO-SAIDA.
087600       6096-EXIT.
087700              EXIT.
087800
087900       6097-ANEXA-PALAVRA-FMT.
088000              IF WS-IDX NOT EQUAL WS-INI
088100                   STRING " " DELIMITED BY SIZE
088200                        INTO WS-ACUM WITH POINTER WS-POS2.
088300              STRING PARTE-FMT(WS-IDX) DELIMITED BY SPACE
088400                   INTO WS-ACUM WITH POINTER WS-POS2.
088500       6097-EXIT.
088600              EXIT.
088700
088800      *-----------------------------------------------------------
088900      * 6098 - REMONTA PREFIXO + PARENTESES (VERBATIM) + SUFIXO,
089000      * COM
089100      * UM ESPACO SEPARANDO AS PARTES PRESENTES.
089200      *-----------------------------------------------------------
089300       6098-MONTA-COM-PARENTESE.
089400              MOVE SPACES TO WS-ACUM.
089500              MOVE 1 TO WS-POS2.
089600              IF WS-PREFIXO-FMT NOT EQUAL SPACES
089700                   MOVE WS-PREFIXO-FMT TO WS-CAMPO-GENERICO
089800                   PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT
089900                   STRING WS-PREFIXO-FMT(1:WS-TAM-CALC)
090000                        DELIMITED BY SIZE
090100                        INTO WS-ACUM WITH POINTER WS-POS2
090200                   STRING " " DELIMITED BY SIZE
090300                        INTO WS-ACUM WITH POINTER WS-POS2
090400              END-IF.
090500              MOVE WS-MEIO-FMT TO WS-CAMPO-GENERICO.
090600              PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT.
090700              STRING WS-MEIO-FMT(1:WS-TAM-CALC) DELIMITED BY SIZE
090800                   INTO WS-ACUM WITH POINTER WS-POS2.
090900              IF WS-SUFIXO-FMT NOT EQUAL SPACES
091000                   STRING " " DELIMITED BY SIZE
091100                        INTO WS-ACUM WITH POINTER WS-POS2
091200                   MOVE WS-SUFIXO-FMT TO WS-CAMPO-GENERICO
091300                   PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT
091400                   STRING WS-SUFIXO-FMT(1:WS-TAM-CALC)
091500                             DELIMITED BY SIZE
091600                        INTO WS-ACUM WITH POINTER WS-POS2
091700              END-IF.
091800              MOVE WS-ACUM TO WS-CAMPO-SAIDA.
091900       6098-EXIT.
092000              EXIT.
092100
092200      *-----------------------------------------------------------
092300      * 6100 - TITULO INTELIGENTE (REGRA 3A). PRIMEIRA E ULTIMA
092400      * PALAVRA SEMPRE EM TITULO; AS DO MEIO FICAM EM MINUSCULO
092500      * QUANDO
092600      * PERTENCEM A TABELA DE PALAVRAS VAZIAS (DE, DEL, LA, Y,
092700      * THE...)
092800      * E EM TITULO CASO CONTRARIO. O TRECHO ENTRE PARENTESES, SE
092900      * HOUVER, SAI VERBATIM.
093000      *-----------------------------------------------------------
093100       6100-TITULO-INTELIGENTE.
093200              PERFORM 6085-ACHA-PARENTESE THRU 6085-EXIT.
093300              MOVE WS-TAM-CALC TO WS-TAM-TOTAL-FMT.
093400              MOVE SPACES TO WS-PREFIXO-FMT WS-MEIO-FMT
093500                            WS-SUFIXO-FMT.
093600              IF WS-POS-PAREN-INI EQUAL ZERO
093700                   MOVE WS-CAMPO-SAIDA TO WS-CAMPO-GENERICO
093800                   PERFORM 6090-QUEBRA-PALAVRAS
093900                        THRU 6090-EXIT
094000                   PERFORM 6110-CASE-INTELIGENTE
094100                        THRU 6110-EXIT
094200                   MOVE 1 TO WS-INI
094300                   MOVE WS-QTD-PALAVRAS-FMT TO WS-FIM
094400                   PERFORM 6096-JUNTA-PALAVRAS-FMT
094500                        THRU 6096-EXIT
094600              ELSE
094700                   IF WS-POS-PAREN-INI GREATER 1
094800                        MOVE WS-CAMPO-SAIDA(1:
094900                             WS-POS-PAREN-INI - 1)
095000                             TO WS-CAMPO-GENERICO
095100                        PERFORM 6090-QUEBRA-PALAVRAS
095200                             THRU 6090-EXIT
095300                        PERFORM 6110-CASE-INTELIGENTE
095400                             THRU 6110-EXIT
095500                        MOVE 1 TO WS-INI
095600                        MOVE WS-QTD-PALAVRAS-FMT TO WS-FIM
095700                        PERFORM 6096-JUNTA-PALAVRAS-FMT
095800                             THRU 6096-EXIT
095900                        MOVE WS-CAMPO-SAIDA TO WS-PREFIXO-FMT
096000                   END-IF
096100                   MOVE WS-CAMPO-SAIDA(WS-POS-PAREN-INI:
096200                        WS-POS-PAREN-FIM - WS-POS-PAREN-INI + 1)
096300                        TO WS-MEIO-FMT
096400                   IF WS-POS-PAREN-FIM LESS WS-TAM-TOTAL-FMT
096500                        MOVE WS-CAMPO-SAIDA(WS-POS-PAREN-FIM + 1:
096600                             WS-TAM-TOTAL-FMT - WS-POS-PAREN-FIM)
096700                             TO WS-CAMPO-GENERICO
096800                        PERFORM 6090-QUEBRA-PALAVRAS
096900                             THRU 6090-EXIT
097000                        PERFORM 6110-CASE-INTELIGENTE
097100                             THRU 6110-EXIT
097200                        MOVE 1 TO WS-INI
097300                        MOVE WS-QTD-PALAVRAS-FMT TO WS-FIM
097400                        PERFORM 6096-JUNTA-PALAVRAS-FMT
097500                             THRU 6096-EXIT
097600                        MOVE WS-CAMPO-SAIDA TO WS-SUFIXO-FMT
097700                   END-IF
097800                   PERFORM 6098-MONTA-COM-PARENTESE THRU 6098-EXIT
097900              END-IF.
098000       6100-EXIT.
098100              EXIT.
098200
098300       6110-CASE-INTELIGENTE.
098400              PERFORM 6111-CASE-UMA-PALAVRA THRU 6111-EXIT
098500                   VARYING WS-IDX FROM 1 BY 1
098600                   UNTIL WS-IDX GREATER WS-QTD-PALAVRAS-FMT.
098700       6110-EXIT.
098800              EXIT.
098900
099000       6111-CASE-UMA-PALAVRA.
099100              IF WS-IDX EQUAL 1
099200               OR WS-IDX EQUAL WS-QTD-PALAVRAS-FMT
099300                   MOVE PARTE-FMT(WS-IDX) TO WS-PALAVRA-UNICA
099400                   PERFORM 6300-CAPITALIZA-PALAVRA
099500                        THRU 6300-EXIT
099600                   MOVE WS-PALAVRA-UNICA TO PARTE-FMT(WS-IDX)
099700              ELSE
099800                   MOVE PARTE-FMT(WS-IDX) TO WS-PALAVRA-UNICA
099900                   INSPECT WS-PALAVRA-UNICA CONVERTING
100000                        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
100100                        TO "abcdefghijklmnopqrstuvwxyz"
100200                   PERFORM 6120-EH-PALAVRA-VAZIA THRU 6120-EXIT
100300                   IF SW-PALAVRA-VAZIA EQUAL "SIM"
100400                        MOVE WS-PALAVRA-UNICA TO PARTE-FMT(WS-IDX)
100500                   ELSE
100600                        PERFORM 6300-CAPITALIZA-PALAVRA
100700                             THRU 6300-EXIT
100800                        MOVE WS-PALAVRA-UNICA TO PARTE-FMT(WS-IDX)
100900                   END-IF
101000              END-IF.
101100       6111-EXIT.
101200              EXIT.
101300
101400      *-----------------------------------------------------------
101500      * 6120/6121 - PROCURA UMA PALAVRA NA TABELA DE PALAVRAS
101600      * VAZIAS
101700      * (TAB-PALAVRA-VAZIA DE CTTABELA, 37 PALAVRAS - DE, DEL, LA,
101800      * LOS, Y, THE, OF, AND...).
101900      *-----------------------------------------------------------
102000       6120-EH-PALAVRA-VAZIA.
102100              MOVE "NAO" TO SW-PALAVRA-VAZIA.
102200              PERFORM 6121-TESTA-PALAVRA-VAZIA THRU 6121-EXIT
102300                   VARYING WS-IDX-2 FROM 1 BY 1
102400                   UNTIL WS-IDX-2 GREATER 37
102500                      OR SW-PALAVRA-VAZIA EQUAL "SIM".
102600       6120-EXIT.
102700              EXIT.
102800
102900       6121-TESTA-PALAVRA-VAZIA.
103000              IF WS-PALAVRA-UNICA EQUAL
103100                 TAB-PALAVRA-VAZIA-ITEM(WS-IDX-2)
103200                   MOVE "SIM" TO SW-PALAVRA-VAZIA.
103300       6121-EXIT.
103400              EXIT.
103500
103600      *-----------------------------------------------------------
103700      * 6200 - TITULO REGULAR (REGRA 3, CAMPOS NAO LISTADOS NA
103800      * 3A).
103900      * TODAS AS PALAVRAS FICAM EM TITULO; O TRECHO ENTRE
104000      * PARENTESES,
104100      * SE HOUVER, SAI VERBATIM, IGUAL AO TITULO INTELIGENTE.
104200      *-----------------------------------------------------------
104300       6200-TITULO-REGULAR.
104400              PERFORM 6085-ACHA-PARENTESE THRU 6085-EXIT.
104500              MOVE WS-TAM-CALC TO WS-TAM-TOTAL-FMT.
104600              MOVE SPACES TO WS-PREFIXO-FMT WS-MEIO-FMT
104700                            WS-SUFIXO-FMT.
104800              IF WS-POS-PAREN-INI EQUAL ZERO
104900                   MOVE WS-CAMPO-SAIDA TO WS-CAMPO-GENERICO
105000                   PERFORM 6090-QUEBRA-PALAVRAS
105100                        THRU 6090-EXIT
105200                   PERFORM 6210-CASE-REGULAR
105300                        THRU 6210-EXIT
105400                   MOVE 1 TO WS-INI
105500                   MOVE WS-QTD-PALAVRAS-FMT TO WS-FIM
105600                   PERFORM 6096-JUNTA-PALAVRAS-FMT
105700                        THRU 6096-EXIT
105800              ELSE
105900                   IF WS-POS-PAREN-INI GREATER 1
106000                        MOVE WS-CAMPO-SAIDA(1:
106100                             WS-POS-PAREN-INI - 1)
106200                             TO WS-CAMPO-GENERICO
106300                        PERFORM 6090-QUEBRA-PALAVRAS
106400                             THRU 6090-EXIT
106500                        PERFORM 6210-CASE-REGULAR
106600                             THRU 6210-EXIT
106700                        MOVE 1 TO WS-INI
106800                        MOVE WS-QTD-PALAVRAS-FMT TO WS-FIM
106900                        PERFORM 6096-JUNTA-PALAVRAS-FMT
107000                             THRU 6096-EXIT
107100                        MOVE WS-CAMPO-SAIDA TO WS-PREFIXO-FMT
107200                   END-IF
107300                   MOVE WS-CAMPO-SAIDA(WS-POS-PAREN-INI:
107400                        WS-POS-PAREN-FIM - WS-POS-PAREN-INI + 1)
107500                        TO WS-MEIO-FMT
107600                   IF WS-POS-PAREN-FIM LESS WS-TAM-TOTAL-FMT
107700                        MOVE WS-CAMPO-SAIDA(WS-POS-PAREN-FIM + 1:
107800                             WS-TAM-TOTAL-FMT - WS-POS-PAREN-FIM)
107900                             TO WS-CAMPO-GENERICO
108000                        PERFORM 6090-QUEBRA-PALAVRAS
108100                             THRU 6090-EXIT
108200                        PERFORM 6210-CASE-REGULAR
108300                             THRU 6210-EXIT
108400                        MOVE 1 TO WS-INI
108500                        MOVE WS-QTD-PALAVRAS-FMT TO WS-FIM
108600                        PERFORM 6096-JUNTA-PALAVRAS-FMT
108700                             THRU 6096-EXIT
108800                        MOVE WS-CAMPO-SAIDA TO WS-SUFIXO-FMT
108900                   END-IF
109000                   PERFORM 6098-MONTA-COM-PARENTESE THRU 6098-EXIT
109100              END-IF.
109200       6200-EXIT.
109300              EXIT.
109400
109500       6210-CASE-REGULAR.
109600              PERFORM 6211-CASE-UMA-PALAVRA-REG THRU 6211-EXIT
109700                   VARYING WS-IDX FROM 1 BY 1
109800                   UNTIL WS-IDX GREATER WS-QTD-PALAVRAS-FMT.
109900       6210-EXIT.
110000              EXIT.
110100
110200       6211-CASE-UMA-PALAVRA-REG.
110300              MOVE PARTE-FMT(WS-IDX) TO WS-PALAVRA-UNICA.
110400              PERFORM 6300-CAPITALIZA-PALAVRA THRU 6300-EXIT.
110500              MOVE WS-PALAVRA-UNICA TO PARTE-FMT(WS-IDX).
110600       6211-EXIT.
110700              EXIT.
110800
110900      *-----------------------------------------------------------
111000      * 6300 - PRIMEIRA LETRA MAIUSCULA, RESTO MINUSCULO, DE UMA
111100      * UNICA
111200      * PALAVRA EM WS-PALAVRA-UNICA. ROTINA GENERICA USADA PELO
111300      * FORMATADOR DE CAMPOS E PELA SEPARACAO DE NOME.
111400      *-----------------------------------------------------------
111500       6300-CAPITALIZA-PALAVRA.
111600              INSPECT WS-PALAVRA-UNICA CONVERTING
111700                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
111800                   TO "abcdefghijklmnopqrstuvwxyz".
111900              INSPECT WS-PALAVRA-UNICA(1:1) CONVERTING
112000                   "abcdefghijklmnopqrstuvwxyz"
112100                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
112200       6300-EXIT.
112300              EXIT.
112400
112500      *-----------------------------------------------------------
112600      * 6400 - PASSA WS-CAMPO-SAIDA TODO PARA MINUSCULO (E-MAIL,
112700      * URL,
112800      * REDE SOCIAL).
112900      *-----------------------------------------------------------
113000       6400-CONVERTE-MINUSCULO.
113100              INSPECT WS-CAMPO-SAIDA CONVERTING
113200                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
113300                   TO "abcdefghijklmnopqrstuvwxyz".
113400       6400-EXIT.
113500              EXIT.
113600
113700      *-----------------------------------------------------------
113800      * 7000 - REGRA 2. SO SEPARA O NOME QUANDO O PRIMEIRO-NOME
113900      * VEM
114000      * PREENCHIDO, O ULTIMO-NOME VEM EM BRANCO E O PRIMEIRO-NOME
114100      * TEM
114200      * MAIS DE UMA PALAVRA (NOME COMPLETO JUNTO NUM SO CAMPO).
114300      *-----------------------------------------------------------
114400       7000-SEPARA-NOME-SE-PRECISO.
114500              IF PRIMEIRO-NOME NOT EQUAL SPACES
114600                 AND ULTIMO-NOME EQUAL SPACES
114700                   MOVE PRIMEIRO-NOME  TO WS-CAMPO-GENERICO
114800                   PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT
114900                   MOVE ZERO TO WS-POS
115000                   MOVE ZERO TO WS-IDX                            CTB02
115100                   PERFORM 7001-PROCURA-ESPACO THRU 7001-EXIT
115200                        UNTIL WS-POS NOT EQUAL ZERO
115300                           OR WS-IDX GREATER WS-TAM-CALC
115400                   IF WS-POS NOT EQUAL ZERO
115500                        PERFORM 7100-PARSE-NOME-COMPLETO
115600                             THRU 7100-EXIT
115700                   END-IF
115800              END-IF.
115900       7000-EXIT.
116000              EXIT.
116100
116200       7001-PROCURA-ESPACO.
116300              ADD 1 TO WS-IDX.
116400              IF WS-IDX NOT GREATER WS-TAM-CALC
116500                 AND WS-CAMPO-GENERICO(WS-IDX:1) EQUAL SPACE
116600                   MOVE WS-IDX TO WS-POS.
116700       7001-EXIT.
116800              EXIT.
116900
117000      *-----------------------------------------------------------
117100      * 7100 - PARTE O NOME-COMPLETO HISPANICO EM PALAVRAS,
117200      * DESCOBRE
117300      * SE A ORDEM E "SOBRENOME NOME" OU "NOME SOBRENOME" (REGRA
117400      * 4) E
117500      * REMONTA PRIMEIRO-NOME/ULTIMO-NOME. A LISTA DE PREFIXOS DE
117600      * SOBRENOME (DE, DEL, DE LA...) NAO ENTRA NA DECISAO - SO
117700      * PESA NA
117800      * CONTAGEM DE PALAVRAS, QUE NAO MUDA O RESULTADO. TAMBEM NAO
117900      * TRATA PRONOME DE TRATAMENTO (DR., SRA...) NA FRENTE DO
118000      * NOME -
118100      * OMISSAO DELIBERADA, CONFORME ANOTADO NA ESPECIFICACAO.
118200      *-----------------------------------------------------------
118300       7100-PARSE-NOME-COMPLETO.
118400              MOVE PRIMEIRO-NOME TO WS-NOME-BRUTO.
118500              MOVE WS-NOME-BRUTO TO WS-NOME-MAIUSC.
118600              INSPECT WS-NOME-MAIUSC CONVERTING
118700                   "abcdefghijklmnopqrstuvwxyz"
118800                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
118900              IF WS-NOME-MAIUSC EQUAL WS-NOME-BRUTO
119000                   MOVE "SIM" TO SW-TUDO-MAIUSCULO
119100              ELSE
119200                   MOVE "NAO" TO SW-TUDO-MAIUSCULO
119300              END-IF.
119400              MOVE WS-NOME-BRUTO TO WS-CAMPO-GENERICO.
119500              PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT.
119600              PERFORM 7050-QUEBRA-NOME     THRU 7050-EXIT.
119700              PERFORM 7120-PROCESSA-PALAVRA-NOME THRU 7120-EXIT
119800                   VARYING WS-IDX FROM 1 BY 1
119900                   UNTIL WS-IDX GREATER WS-QTD-PARTES.
120000              PERFORM 7200-DECIDE-ORDEM-NOME THRU 7200-EXIT.
120100              PERFORM 7300-MONTA-NOME-SEPARADO THRU 7300-EXIT.
120200              MOVE WS-PRIMEIRO-CALC TO PRIMEIRO-NOME.
120300              MOVE WS-ULTIMO-CALC   TO ULTIMO-NOME.
120400       7100-EXIT.
120500              EXIT.
120600
120700      *-----------------------------------------------------------
120800      * 7050/7051 - QUEBRA WS-CAMPO-GENERICO (O NOME COMPLETO) EM
120900      * PALAVRAS, GUARDANDO-AS EM TAB-PARTES-NOME. MESMA TECNICA
121000      * DE
121100      * 6090/6091, SO QUE ALIMENTANDO UMA TABELA DIFERENTE.
121200      *-----------------------------------------------------------
121300       7050-QUEBRA-NOME.
121400              MOVE SPACES TO TAB-PARTES-NOME-X.
121500              MOVE ZERO   TO WS-QTD-PARTES.
121600              MOVE 1      TO WS-POS.
121700              PERFORM 7051-EXTRAI-PALAVRA-NOME THRU 7051-EXIT
121800                   UNTIL WS-POS GREATER WS-TAM-CALC
121900                      OR WS-QTD-PARTES EQUAL 10.
122000       7050-EXIT.
122100              EXIT.
122200
122300       7051-EXTRAI-PALAVRA-NOME.
122400              ADD 1 TO WS-QTD-PARTES.
122500              UNSTRING WS-CAMPO-GENERICO DELIMITED BY SPACE
122600                   INTO PARTE-NOME(WS-QTD-PARTES)
122700                   WITH POINTER WS-POS.
122800       7051-EXIT.
122900              EXIT.
123000
123100      *-----------------------------------------------------------
123200      * 7120 - PARA CADA PALAVRA DO NOME: GUARDA EM
123300      * TAB-PARTES-NORM UMA
123400      * COPIA MINUSCULA/SEM ACENTO (PARA AS COMPARACOES DA REGRA
123500      * 4) E
123600      * DEIXA A PROPRIA TAB-PARTES-NOME JA EM TITULO (PRIMEIRA
123700      * LETRA
123800      * MAIUSCULA) PARA NAO PRECISAR REFAZER O CASE NA MONTAGEM
123900      * FINAL.
124000      *-----------------------------------------------------------
124100       7120-PROCESSA-PALAVRA-NOME.
124200              MOVE PARTE-NOME(WS-IDX) TO WS-PALAVRA-UNICA.
124300              INSPECT WS-PALAVRA-UNICA CONVERTING
124400                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
124500                   TO "abcdefghijklmnopqrstuvwxyz".
124600              INSPECT WS-PALAVRA-UNICA CONVERTING
124700                   "áéíóúñü" TO "aeiounu".
124800              MOVE WS-PALAVRA-UNICA TO PARTE-NORM(WS-IDX).
124900              MOVE PARTE-NOME(WS-IDX) TO WS-PALAVRA-UNICA.
125000              PERFORM 6300-CAPITALIZA-PALAVRA THRU 6300-EXIT.
125100              MOVE WS-PALAVRA-UNICA TO PARTE-NOME(WS-IDX).
125200       7120-EXIT.
125300              EXIT.
125400
125500      *-----------------------------------------------------------
125600      * 7200 - DECIDE SE A ORDEM E "SOBRENOME NOME"
125700      * (SW-SURNAME-FIRST = SIM).  REGRAS, NESTA ORDEM - A
125800      * PRIMEIRA QUE DECIDIR, PARA:
125900      *   1) SE A PRIMEIRA PALAVRA E NOME PROPRIO CONHECIDO
126000      *      (TABELA G) - ORDEM OCIDENTAL, NAO E SOBRENOME NA
126100      *      FRENTE.
126200      *   2) SENAO, COM EXATAMENTE 4 PALAVRAS, SE AS DUAS ULTIMAS
126300      *      SAO NOMES PROPRIOS CONHECIDOS - SOBRENOME NA FRENTE
126400      *      (COMPOSTO DE DUAS PALAVRAS).
126500      *   3) SENAO, NOME TODO EM MAIUSCULAS COM 3 PALAVRAS OU MAIS
126600      *      - SOBRENOME NA FRENTE (CONVENCAO DE FICHA CADASTRAL
126700      *      ANTIGA).
126800      *   4) CASO CONTRARIO, ORDEM OCIDENTAL.
126900      *-----------------------------------------------------------
127000       7200-DECIDE-ORDEM-NOME.
127100              MOVE "NAO" TO SW-SURNAME-FIRST.
127200              MOVE PARTE-NORM(1) TO WS-PALAVRA-UNICA.
127300              PERFORM 7250-EH-NOME-DADO THRU 7250-EXIT.
127400              IF SW-PERTENCE-G EQUAL "NAO"
127500                   IF WS-QTD-PARTES EQUAL 4
127600                        MOVE PARTE-NORM(3) TO WS-PALAVRA-UNICA
127700                        PERFORM 7250-EH-NOME-DADO THRU 7250-EXIT
127800                        IF SW-PERTENCE-G EQUAL "SIM"
127900                             MOVE PARTE-NORM(4) TO
128000                                  WS-PALAVRA-UNICA
128100                             PERFORM 7250-EH-NOME-DADO
128200                                  THRU 7250-EXIT
128300                             IF SW-PERTENCE-G EQUAL "SIM"
128400                                  MOVE "SIM" TO SW-SURNAME-FIRST
128500                             END-IF
128600                        END-IF
128700                   END-IF
128800                   IF SW-SURNAME-FIRST EQUAL "NAO"
128900                      AND SW-TUDO-MAIUSCULO EQUAL "SIM"
129000                      AND WS-QTD-PARTES GREATER 2
129100                        MOVE "SIM" TO SW-SURNAME-FIRST
129200                   END-IF
129300              END-IF.
129400       7200-EXIT.
129500              EXIT.
129600
129700      *-----------------------------------------------------------
129800      * 7250/7251 - PROCURA UMA PALAVRA (EM WS-PALAVRA-UNICA) NA
129900      * TABELA DE NOMES PROPRIOS HISPANICOS CONHECIDOS
130000      * (TAB-NOME-DADO,
130100      * 66 NOMES, DE CTTABELA).
130200      *-----------------------------------------------------------
130300       7250-EH-NOME-DADO.
130400              MOVE "NAO" TO SW-PERTENCE-G.
130500              PERFORM 7251-TESTA-NOME-DADO THRU 7251-EXIT
130600                   VARYING WS-IDX-2 FROM 1 BY 1
130700                   UNTIL WS-IDX-2 GREATER 66
130800                      OR SW-PERTENCE-G EQUAL "SIM".
130900       7250-EXIT.
131000              EXIT.
131100
131200       7251-TESTA-NOME-DADO.
131300              IF WS-PALAVRA-UNICA EQUAL
131400                 TAB-NOME-DADO-ITEM(WS-IDX-2)
131500                   MOVE "SIM" TO SW-PERTENCE-G.
131600       7251-EXIT.
131700              EXIT.
131800
131900      *-----------------------------------------------------------
132000      * 7300 - REMONTA WS-PRIMEIRO-CALC/WS-ULTIMO-CALC A PARTIR
132100      * DAS PALAVRAS JA EM TITULO DE TAB-PARTES-NOME, CONFORME A
132200      * ORDEM DECIDIDA EM 7200 E A QUANTIDADE DE PALAVRAS.  FORA
132300      * DA ORDEM SOBRENOME-NOME, COM 4 PALAVRAS OU MAIS E AS DUAS
132400      * PRIMEIRAS SENDO NOMES PROPRIOS CONHECIDOS, AS DUAS VAO
132500      * JUNTAS PARA O PRIMEIRO-NOME (CHAMADO 5011).
132600      *-----------------------------------------------------------
132700       7300-MONTA-NOME-SEPARADO.
132800              MOVE SPACES TO WS-PRIMEIRO-CALC WS-ULTIMO-CALC.
132900              IF SW-SURNAME-FIRST EQUAL "SIM"
133000                   EVALUATE TRUE
133100                        WHEN WS-QTD-PARTES EQUAL 2
133200                             MOVE PARTE-NOME(1) TO WS-ULTIMO-CALC
133300                             MOVE PARTE-NOME(2) TO
133400                                  WS-PRIMEIRO-CALC
133500                        WHEN WS-QTD-PARTES EQUAL 3
133600                             MOVE PARTE-NOME(3) TO
133700                                  WS-PRIMEIRO-CALC
133800                             MOVE 1 TO WS-INI
133900                             MOVE 2 TO WS-FIM
134000                             PERFORM 7600-JUNTA-PARTES-NOME
134100                                  THRU 7600-EXIT
134200                             MOVE WS-ACUM TO WS-ULTIMO-CALC
134300                        WHEN OTHER
134400                             MOVE 1 TO WS-INI
134500                             MOVE 2 TO WS-FIM
134600                             PERFORM 7600-JUNTA-PARTES-NOME
134700                                  THRU 7600-EXIT
134800                             MOVE WS-ACUM TO WS-ULTIMO-CALC
134900                             MOVE 3 TO WS-INI
135000                             MOVE WS-QTD-PARTES TO WS-FIM
135100                             PERFORM 7600-JUNTA-PARTES-NOME
135200                                  THRU 7600-EXIT
135300                             MOVE WS-ACUM TO WS-PRIMEIRO-CALC
135400                   END-EVALUATE
135500              ELSE
135600                   MOVE "NAO" TO SW-DOIS-NOMES-DADOS
135700                   IF WS-QTD-PARTES GREATER 3
135800                        MOVE PARTE-NORM(1) TO WS-PALAVRA-UNICA
135900                        PERFORM 7250-EH-NOME-DADO THRU 7250-EXIT
136000                        IF SW-PERTENCE-G EQUAL "SIM"
136100                             MOVE PARTE-NORM(2) TO
136200                                  WS-PALAVRA-UNICA
136300                             PERFORM 7250-EH-NOME-DADO
136400                                  THRU 7250-EXIT
136500                             IF SW-PERTENCE-G EQUAL "SIM"
136600                                  MOVE "SIM" TO
136700                                       SW-DOIS-NOMES-DADOS
136800                             END-IF
136900                        END-IF
137000                   END-IF
137100                   IF SW-DOIS-NOMES-DADOS EQUAL "SIM"
137200                        MOVE 1 TO WS-INI
137300                        MOVE 2 TO WS-FIM
137400                        PERFORM 7600-JUNTA-PARTES-NOME
137500                             THRU 7600-EXIT
137600                        MOVE WS-ACUM TO WS-PRIMEIRO-CALC
137700                        MOVE 3 TO WS-INI
137800                        MOVE WS-QTD-PARTES TO WS-FIM
137900                        PERFORM 7600-JUNTA-PARTES-NOME
138000                             THRU 7600-EXIT
138100                        MOVE WS-ACUM TO WS-ULTIMO-CALC
138200                   ELSE
138300                        MOVE PARTE-NOME(1) TO WS-PRIMEIRO-CALC
138400                        IF WS-QTD-PARTES GREATER 1
138500                             MOVE 2 TO WS-INI
138600                             MOVE WS-QTD-PARTES TO WS-FIM
138700                             PERFORM 7600-JUNTA-PARTES-NOME
138800                                  THRU 7600-EXIT
138900                             MOVE WS-ACUM TO WS-ULTIMO-CALC
139000                        END-IF
139100                   END-IF
139200              END-IF.
139300       7300-EXIT.
139400              EXIT.
139500
139600      *-----------------------------------------------------------
139700      * 7600/7601 - JUNTA AS PALAVRAS DE TAB-PARTES-NOME, DA
139800      * POSICAO
139900      * WS-INI A WS-FIM, SEPARADAS POR UM UNICO ESPACO, EM
140000      * WS-ACUM.
140100      * MESMA TECNICA DE 6096/6097, SO QUE PARA A TABELA DE NOME.
140200      *-----------------------------------------------------------
140300       7600-JUNTA-PARTES-NOME.
140400              MOVE SPACES TO WS-ACUM.
140500              MOVE 1 TO WS-POS2.
140600              PERFORM 7601-ANEXA-PARTE-NOME THRU 7601-EXIT
140700                   VARYING WS-IDX FROM WS-INI BY 1
140800                   UNTIL WS-IDX GREATER WS-FIM.
140900       7600-EXIT.
141000              EXIT.
141100
141200       7601-ANEXA-PARTE-NOME.
141300              IF WS-IDX NOT EQUAL WS-INI
141400                   STRING " " DELIMITED BY SIZE
141500                        INTO WS-ACUM WITH POINTER WS-POS2.
141600              STRING PARTE-NOME(WS-IDX) DELIMITED BY SPACE
141700                   INTO WS-ACUM WITH POINTER WS-POS2.
141800       7601-EXIT.
141900              EXIT.
142000
142100      *-----------------------------------------------------------
142200      * 8000 - REGRA 5. NORMALIZA FONE-TRABALHO E FONE-CELULAR. O
142300      * CHAMADOR REAL DO LOTE SEMPRE PASSA O TIPO "OUTRO" PARA OS
142400      * DOIS
142500      * CAMPOS (O RAMAL-TRABALHO NAO PASSA POR AQUI) - O RAMO DE
142600      * TIPO
142700      * "WORK" DA REGRA 4 E O CODIGO DO PAIS DA REGRA 3 FICAM
142800      * IMPLEMENTADOS E TESTAVEIS, PORVENTURA NUNCA ACIONADOS
142900      * NESTE
143000      * LOTE PADRAO, POIS NENHUM DOS DOIS VEM CONFIGURADO.
143100      *-----------------------------------------------------------
143200       8000-NORMALIZA-TELEFONES.
143300              MOVE FONE-TRABALHO TO WS-CAMPO-ENTRADA.
143400              MOVE "OUTRO"       TO WS-TIPO-FONE.
143500              PERFORM 8100-NORMALIZA-UM-FONE THRU 8100-EXIT.
143600              MOVE WS-CAMPO-SAIDA(1:25) TO FONE-TRABALHO.
143700              MOVE FONE-CELULAR  TO WS-CAMPO-ENTRADA.
143800              MOVE "OUTRO"       TO WS-TIPO-FONE.
143900              PERFORM 8100-NORMALIZA-UM-FONE THRU 8100-EXIT.
144000              MOVE WS-CAMPO-SAIDA(1:25) TO FONE-CELULAR.
144100       8000-EXIT.
144200              EXIT.
144300
144400      *-----------------------------------------------------------
144500      * 8100 - UM TELEFONE POR VEZ (EM WS-CAMPO-ENTRADA, TIPO EM
144600      * WS-TIPO-FONE, RESULTADO EM WS-CAMPO-SAIDA):
144700      *   - BRANCO, "NAN", "NONE" OU "NULL" VIRA BRANCO;
144800      *   - COMECANDO POR "+" PASSA DIRETO, SEM TOCAR;
144900      *   - 1 A 3 DIGITOS E TRATADO COMO RAMAL, PASSA SO OS
145000      *   DIGITOS;
145100      *   - 4 DIGITOS COM TIPO "WORK" E PREFIXO DE RAMAL
145200      *   CONFIGURADO
145300      *     VIRA "PREFIXO-DDDD";
145400      *   - 8 DIGITOS VIRA "DDDD-DDDD", COM CODIGO DE PAIS NA
145500      *   FRENTE SE
145600      *     HOUVER UM CONFIGURADO PARA O LOTE;
145700      *   - QUALQUER OUTRA QUANTIDADE DE DIGITOS PASSA O TEXTO
145800      *     ORIGINAL, SEM FORMATACAO.
145900      *-----------------------------------------------------------
146000       8100-NORMALIZA-UM-FONE.
146100              MOVE SPACES TO WS-FONE-DIGITOS WS-CAMPO-SAIDA
146200                             WS-FONE-MIN.
146300              MOVE WS-CAMPO-ENTRADA TO WS-CAMPO-GENERICO.
146400              PERFORM 6080-CALCULA-TAMANHO THRU 6080-EXIT.
146500              IF WS-TAM-CALC GREATER ZERO
146600                 AND WS-TAM-CALC NOT GREATER 6
146700                   MOVE WS-CAMPO-GENERICO(1:WS-TAM-CALC)
146800                        TO WS-FONE-MIN
146900                   INSPECT WS-FONE-MIN CONVERTING
147000                        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
147100                        TO "abcdefghijklmnopqrstuvwxyz"
147200              END-IF.
147300              IF WS-TAM-CALC EQUAL ZERO
147400                 OR WS-FONE-MIN EQUAL "nan   "
147500                 OR WS-FONE-MIN EQUAL "none  "
147600                 OR WS-FONE-MIN EQUAL "null  "
147700                   CONTINUE
147800              ELSE
147900                   IF WS-CAMPO-GENERICO(1:1) EQUAL "+"
148000                        MOVE WS-CAMPO-GENERICO(1:WS-TAM-CALC)
148100                             TO WS-CAMPO-SAIDA
148200                   ELSE
148300                        PERFORM 8110-EXTRAI-DIGITOS THRU 8110-EXIT
148400                        IF WS-QTD-DIGITOS GREATER ZERO
148500                          AND WS-QTD-DIGITOS NOT GREATER 3
148600                            MOVE WS-FONE-DIGITOS(1:WS-QTD-DIGITOS)
148700                                 TO WS-CAMPO-SAIDA
148800                        ELSE
148900                          IF WS-QTD-DIGITOS EQUAL 4
149000                            AND WS-TIPO-FONE EQUAL "WORK"
149100                            AND SW-PREFIXO-CONFIGURADO EQUAL "SIM"
149200                              STRING WS-PREFIXO-FONE-TRAB
149300                                        DELIMITED BY SPACE
149400                                   "-"  DELIMITED BY SIZE
149500                                   WS-FONE-DIGITOS(1:4)
149600                                        DELIMITED BY SIZE
149700                                   INTO WS-CAMPO-SAIDA
149800                          ELSE
149900                            IF WS-QTD-DIGITOS EQUAL 8
150000                                PERFORM 8200-FORMATA-OITO-DIGITOS
150100                                     THRU 8200-EXIT
150200                            ELSE
150300                                MOVE
150400                                 WS-CAMPO-GENERICO(1:WS-TAM-CALC)
150500                                     TO WS-CAMPO-SAIDA
150600                            END-IF
150700                          END-IF
150800                        END-IF
150900                   END-IF
151000              END-IF.
151100       8100-EXIT.
151200              EXIT.
151300
151400      *-----------------------------------------------------------
151500      * 8110/8111 - CONTA E COPIA SO OS CARACTERES NUMERICOS DE
151600      * WS-CAMPO-GENERICO(1:WS-TAM-CALC) PARA WS-FONE-DIGITOS,
151700      * USANDO
151800      * A CLASSE DIGITO-VALIDO DO SPECIAL-NAMES.
151900      *-----------------------------------------------------------
152000       8110-EXTRAI-DIGITOS.
152100              MOVE SPACES TO WS-FONE-DIGITOS.
152200              MOVE ZERO   TO WS-QTD-DIGITOS.
152300              PERFORM 8111-TESTA-UM-CARACTER THRU 8111-EXIT
152400                   VARYING WS-IDX FROM 1 BY 1
152500                   UNTIL WS-IDX GREATER WS-TAM-CALC.
152600       8110-EXIT.
152700              EXIT.
152800
152900       8111-TESTA-UM-CARACTER.
153000              IF WS-CAMPO-GENERICO(WS-IDX:1) IS DIGITO-VALIDO
153100                   ADD 1 TO WS-QTD-DIGITOS
153200                   MOVE WS-CAMPO-GENERICO(WS-IDX:1)
153300                        TO WS-FONE-DIGITOS(WS-QTD-DIGITOS:1).
153400       8111-EXIT.
153500              EXIT.
153600
153700      *-----------------------------------------------------------
153800      * 8200 - MONTA "DDDD-DDDD" A PARTIR DE OITO DIGITOS, COM O
153900      * CODIGO DE PAIS NA FRENTE QUANDO WS-COD-PAIS-PADRAO ESTIVER
154000      * CONFIGURADO PARA O LOTE (REGRA 3 DO NORMALIZADOR DE
154100      * TELEFONE).
154200      *-----------------------------------------------------------
154300       8200-FORMATA-OITO-DIGITOS.
154400              IF SW-COD-PAIS-CONFIGURADO EQUAL "SIM"
154500                   STRING WS-COD-PAIS-PADRAO DELIMITED BY SPACE
154600                        " "                  DELIMITED BY SIZE
154700                        WS-FONE-DIGITOS(1:4) DELIMITED BY SIZE
154800                        "-"                  DELIMITED BY SIZE
154900                        WS-FONE-DIGITOS(5:4) DELIMITED BY SIZE
155000                        INTO WS-CAMPO-SAIDA
155100              ELSE
155200                   STRING WS-FONE-DIGITOS(1:4) DELIMITED BY SIZE
155300                        "-"                     DELIMITED BY SIZE
155400                        WS-FONE-DIGITOS(5:4)    DELIMITED BY SIZE
155500                        INTO WS-CAMPO-SAIDA
155600              END-IF.
155700       8200-EXIT.
155800              EXIT.
155900
156000      *-----------------------------------------------------------
156100      * 9000-FIM - FECHA O LOTE. SEM ERRO FATAL E COM PELO MENOS
156200      * UM
156300      * REGISTRO LIDO, A SITUACAO FINAL E PARSED; SENAO, ERROR
156400      * (COM A
156500      * MENSAGEM QUE 9500 TIVER DEIXADO, OU "NENHUM DADO EXTRAIDO"
156600      * SE
156700      * O LOTE CHEGOU VAZIO). O CTSTREC JA PREVE MAIS DE UM
156800      * REGISTRO
156900      * DE SITUACAO POR LOTE - ESTE E O SEGUNDO, O DA TRANSICAO
157000      * FINAL.
157100      *-----------------------------------------------------------
157200       9000-FIM.
157300              IF SW-ERRO-FATAL EQUAL "SIM"
157400                   MOVE "ERROR"  TO SITUACAO-LOTE
157500              ELSE
157600                   IF WS-QTD-LIDOS EQUAL ZERO
157700                        MOVE "ERROR" TO SITUACAO-LOTE
157800                        MOVE "NENHUM DADO EXTRAIDO DO LOTE"
157900                             TO MSG-ERRO-ST
158000                   ELSE
158100                        MOVE "PARSED" TO SITUACAO-LOTE
158200                   END-IF
158300              END-IF.
158400              MOVE WS-QTD-LIDOS    TO QTD-LIDOS-ST.
158500              MOVE WS-QTD-GRAVADOS TO QTD-GRAVADOS-ST.
158600              WRITE REG-LOTE-STATUS.
158700              CLOSE ARQ-ENTRADA ARQ-LARGO ARQ-INDICE ARQ-STATUS.
158800       9000-EXIT.
158900              EXIT.
159000
159100      *-----------------------------------------------------------
159200      * 9500 - GRAVA O REGISTRO LARGO E O REGISTRO DE INDICE DA
159300      * LINHA
159400      * JA MAPEADA/FORMATADA. QUALQUER FALHA DE GRAVACAO EM
159500      * QUALQUER
159600      * DOS DOIS ABORTA O LOTE INTEIRO (REGRA DE NEGOCIO - O LOTE
159700      * NAO
159800      * PODE FICAR COM O ARQUIVO LARGO E O DE INDICE
159900      * DESSINCRONIZADOS).
160000      *-----------------------------------------------------------
160100       9500-GRAVA-REGISTROS.
160200              ADD 1 TO WS-SEQ-REGISTRO.
160300              MOVE WS-SEQ-REGISTRO TO WS-SEQ-EDITADO.
160400              MOVE SPACES TO WS-ID-GERADO.
160500              STRING "REG"          DELIMITED BY SIZE
160600                   WS-SEQ-EDITADO   DELIMITED BY SIZE
160700                   INTO WS-ID-GERADO.
160800              MOVE WS-ID-GERADO TO ID-REGISTRO.
160900              MOVE WS-ID-LOTE   TO ID-LOTE.
161000              WRITE REG-CONTATO.
161100              IF WS-FS-LARGO NOT EQUAL "00"
161200                   MOVE "SIM" TO SW-ERRO-FATAL
161300                   MOVE "SIM" TO FIM-LOTE
161400                   STRING "ERRO DE GRAVACAO NO ARQUIVO LARGO, FS="
161500                        DELIMITED BY SIZE
161600                        WS-FS-LARGO DELIMITED BY SIZE
161700                        INTO MSG-ERRO-ST
161800              ELSE
161900                   MOVE WS-ID-GERADO  TO ID-REGISTRO-IDX
162000                   MOVE WS-ID-LOTE    TO ID-LOTE-IDX
162100                   MOVE NOME-COMPLETO TO NOME-COMPLETO-IDX
162200                   MOVE FONE-TRABALHO TO FONE-TRABALHO-IDX
162300                   MOVE FONE-CELULAR  TO FONE-CELULAR-IDX
162400                   MOVE EMAIL         TO EMAIL-IDX
162500                   MOVE EMPRESA-NOME  TO EMPRESA-NOME-IDX
162600                   WRITE REG-INDICE
162700                   IF WS-FS-INDICE NOT EQUAL "00"
162800                        MOVE "SIM" TO SW-ERRO-FATAL
162900                        MOVE "SIM" TO FIM-LOTE
163000                        STRING "ERRO DE GRAVACAO NO INDICE, FS="
163100                             DELIMITED BY SIZE
163200                             WS-FS-INDICE DELIMITED BY SIZE
163300                             INTO MSG-ERRO-ST
163400                   ELSE
163500                        ADD 1 TO WS-QTD-GRAVADOS
163600                   END-IF
163700              END-IF.
163800       9500-EXIT.
163900              EXIT.
164000
164100      *-----------------------------------------------------------
164200      * 9600 - MOSTRA O PROGRESSO NO CONSOLE A CADA 100 REGISTROS
164300      * LIDOS (REGRA DE NEGOCIO 7).
164400      *-----------------------------------------------------------
164500       9600-EXIBE-PROGRESSO.
164600              DIVIDE WS-QTD-LIDOS BY 100 GIVING WS-IDX
164700                   REMAINDER WS-IDX-2.
164800              IF WS-IDX-2 EQUAL ZERO
164900                   DISPLAY "CTBATCH: " WS-QTD-LIDOS " LIDOS, "
165000                        WS-QTD-GRAVADOS " GRAVADOS NO LOTE "
165100                        WS-ID-LOTE.
165200       9600-EXIT.
165300              EXIT.
165400
165500
165600
165700
