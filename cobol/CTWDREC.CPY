000100*===============================================================CTW01
000200* CTWDREC.CPY                                                  CTW01
000300*===============================================================CTW01
000400* LAYOUT DO REGISTRO LARGO DE CONTATO (O "CARTAO DE VISITA"     CTW01
000500* CANONICO).  UM REGISTRO POR LINHA LIDA E MAPEADA COM          CTW01
000600* SUCESSO.  TODOS OS CAMPOS DE TEXTO JA VEM FORMATADOS          CTW01
000700* (TITULO, MINUSCULO OU VERBATIM, CONFORME A REGRA 3).          CTW01
000800*---------------------------------------------------------------CTW01
000900* HISTORICO DE ALTERACOES                                      CTW01
001000* 14/02/2021 WB  PRIMEIRA VERSAO - LOTE DE CARTOES DE VISITA.   CTW01
001100* 11/05/2021 WB  SEPARADO RAMAL-TRABALHO DO FONE-TRABALHO.      CTW01
001200* 19/01/1999 RM  REVISAO Y2K - SEM CAMPOS DE DATA NUMERICA.     CTW01
001300* 22/06/2022 LF  CHAMADO 4471 - ENDERECO E REDE SOCIAL DA       CTW01
001400*                EMPRESA SEPARADOS DO ENDERECO RESIDENCIAL.     CTW01
001500*---------------------------------------------------------------CTW01
001600 01  REG-CONTATO.
001700     02 ID-REGISTRO              PIC X(36).
001800     02 ID-LOTE                  PIC X(36).
001900     02 NOME-COMPLETO            PIC X(60).
002000     02 PRIMEIRO-NOME            PIC X(40).
002100     02 ULTIMO-NOME              PIC X(40).
002200     02 FONE-TRABALHO            PIC X(25).
002300     02 RAMAL-TRABALHO           PIC X(10).
002400     02 FONE-CELULAR             PIC X(25).
002500     02 EMAIL                    PIC X(60).
002600     02 END-RESID.
002700         03 RUA-RESID            PIC X(60).
002800         03 CIDADE-RESID         PIC X(30).
002900         03 ESTADO-RESID         PIC X(30).
003000         03 CEP-RESID            PIC X(15).
003100         03 PAIS-RESID           PIC X(30).
003200     02 END-RESID-ALT REDEFINES END-RESID.
003300         03 FILLER                PIC X(165).
003400     02 REDE-SOCIAL.
003500         03 INSTAGRAM            PIC X(40).
003600         03 TWITTER-PESSOAL      PIC X(40).
003700         03 FACEBOOK             PIC X(40).
003800     02 REDE-SOCIAL-ALT REDEFINES REDE-SOCIAL.
003900         03 FILLER                PIC X(120).
004000     02 DADOS-EMPRESA.
004100         03 EMPRESA-NOME         PIC X(60).
004200         03 EMPRESA-CARGO        PIC X(40).
004300         03 EMPRESA-DEPTO        PIC X(40).
004400         03 EMPRESA-URL          PIC X(60).
004500         03 EMPRESA-HORARIO      PIC X(40).
004600         03 END-COMERCIAL.
004700             04 RUA-COMERCIAL    PIC X(60).
004800             04 CIDADE-COMERCIAL PIC X(30).
004900             04 ESTADO-COMERCIAL PIC X(30).
005000             04 CEP-COMERCIAL    PIC X(15).
005100             04 PAIS-COMERCIAL   PIC X(30).
005200         03 LINKEDIN-EMPRESA     PIC X(60).
005300         03 TWITTER-EMPRESA      PIC X(40).
005400     02 DADOS-EMPRESA-ALT REDEFINES DADOS-EMPRESA.
005500         03 FILLER                PIC X(385).
005600     02 PESSOAL.
005700         03 URL-PESSOAL          PIC X(60).
005800         03 BIO-PESSOAL          PIC X(120).
005900         03 NASCIMENTO           PIC X(20).
006000     02 FILLER                   PIC X(20).
