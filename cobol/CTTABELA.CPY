000100*===============================================================CTT01
000200* CTTABELA.CPY                                                  CTT01
000300*===============================================================CTT01
000400* TABELAS DE APOIO PARA O LOTE DE IMPORTACAO DE CONTATOS.       CTT01
000500* CONTEM:                                                       CTT01
000600*   - TAB-ALIAS     LISTA DE ALIASES DE COLUNA POR CAMPO        CTT01
000700*                   CANONICO (VER REGRA DE NEGOCIO 1)           CTT01
000800*   - TAB-NOME-DADO NOMES PROPRIOS HISPANICOS CONHECIDOS        CTT01
000900*                   (CONJUNTO G DA REGRA DE NEGOCIO 4)          CTT01
001000*   - TAB-PREFIXO   PREFIXOS DE SOBRENOME (CONJUNTO P DA        CTT01
001100*                   REGRA DE NEGOCIO 4)                        CTT01
001200*   - TAB-PALAVRA-VAZIA LISTA DE PALAVRAS QUE FICAM EM          CTT01
001300*                   MINUSCULO NO TITULO INTELIGENTE (3A)        CTT01
001400*---------------------------------------------------------------CTT01
001500* HISTORICO DE ALTERACOES                                      CTT01
001600* 14/02/2021 WB  PRIMEIRA VERSAO - LOTE DE CARTOES DE VISITA.   CTT01
001700* 03/09/2021 WB  INCLUIDO CONJUNTO P (PREFIXOS DE SOBRENOME).   CTT01
001800* 19/01/1999 RM  AJUSTE Y2K - NENHUM CAMPO DE DATA NESTA COPY.  CTT01
001900* 22/06/2022 LF  CHAMADO 4471 - ACRESCENTADOS ALIASES EM        CTT01
002000*                ESPANHOL PARA ENDERECO E TELEFONE.            CTT01
002030* 02/02/2024 LF  CHAMADO 5012 - CORRIGIDOS ALIASES DUPLICADOS     CTT05
002060*                SEM ACENTO NOS CAMPOS 04,06,08,11,12 (FALTAVA    CTT05
002090*                A FORMA ACENTUADA).                              CTT05
002100*---------------------------------------------------------------CTT01
002200*
002300 01  TAB-ALIAS-X.
002400*    CAMPO 01 - PRIMEIRO NOME
002500     02 FILLER PIC X(33) VALUE "01first_name                    ".
002600     02 FILLER PIC X(33) VALUE "01firstname                     ".
002700     02 FILLER PIC X(33) VALUE "01first name                    ".
002800     02 FILLER PIC X(33) VALUE "01firstname                     ".
002900     02 FILLER PIC X(33) VALUE "01fname                         ".
003000     02 FILLER PIC X(33) VALUE "01given name                    ".
003100     02 FILLER PIC X(33) VALUE "01nombre                        ".
003200*    CAMPO 02 - ULTIMO NOME
003300     02 FILLER PIC X(33) VALUE "02last_name                     ".
003400     02 FILLER PIC X(33) VALUE "02lastname                      ".
003500     02 FILLER PIC X(33) VALUE "02last name                     ".
003600     02 FILLER PIC X(33) VALUE "02lastname                      ".
003700     02 FILLER PIC X(33) VALUE "02lname                         ".
003800     02 FILLER PIC X(33) VALUE "02surname                       ".
003900     02 FILLER PIC X(33) VALUE "02family name                   ".
004000     02 FILLER PIC X(33) VALUE "02apellidos                     ".
004100*    CAMPO 03 - NOME COMPLETO
004200     02 FILLER PIC X(33) VALUE "03full_name                     ".
004300     02 FILLER PIC X(33) VALUE "03fullname                      ".
004400     02 FILLER PIC X(33) VALUE "03full name                     ".
004500     02 FILLER PIC X(33) VALUE "03nombre completo                ".
004600*    CAMPO 04 - EMAIL
004700     02 FILLER PIC X(33) VALUE "04email                         ".
004800     02 FILLER PIC X(33) VALUE "04e-mail                        ".
004900     02 FILLER PIC X(33) VALUE "04mail                          ".
005000     02 FILLER PIC X(33) VALUE "04email address                 ".
005100     02 FILLER PIC X(33) VALUE "04correo                        ".
005200     02 FILLER PIC X(33) VALUE "04correo electronico            ".
005300     02 FILLER PIC X(33) VALUE "04correo electrónico           ". CTT05
005400*    CAMPO 05 - TELEFONE DO TRABALHO
005500     02 FILLER PIC X(33) VALUE "05work_phone                    ".
005600     02 FILLER PIC X(33) VALUE "05workphone                     ".
005700     02 FILLER PIC X(33) VALUE "05work phone                    ".
005800     02 FILLER PIC X(33) VALUE "05office phone                  ".
005900     02 FILLER PIC X(33) VALUE "05business phone                ".
006000     02 FILLER PIC X(33) VALUE "05tel                           ".
006100     02 FILLER PIC X(33) VALUE "05phone                         ".
006200     02 FILLER PIC X(33) VALUE "05telefono                      ".
006300     02 FILLER PIC X(33) VALUE "05teléfono                      ".
006400     02 FILLER PIC X(33) VALUE "05telefono ofi                  ".
006500     02 FILLER PIC X(33) VALUE "05teléfono ofi                  ".
006600*    CAMPO 06 - RAMAL DO TRABALHO
006700     02 FILLER PIC X(33) VALUE "06work_phone_ext                ".
006800     02 FILLER PIC X(33) VALUE "06ext                           ".
006900     02 FILLER PIC X(33) VALUE "06extension                     ".
007000     02 FILLER PIC X(33) VALUE "06extensión                    ". CTT05
007100*    CAMPO 07 - TELEFONE CELULAR
007200     02 FILLER PIC X(33) VALUE "07mobile_phone                  ".
007300     02 FILLER PIC X(33) VALUE "07mobilephone                   ".
007400     02 FILLER PIC X(33) VALUE "07mobile                        ".
007500     02 FILLER PIC X(33) VALUE "07cell                          ".
007600     02 FILLER PIC X(33) VALUE "07cellular                      ".
007700     02 FILLER PIC X(33) VALUE "07mobile phone                  ".
007800     02 FILLER PIC X(33) VALUE "07cell phone                    ".
007900     02 FILLER PIC X(33) VALUE "07celular                       ".
008000     02 FILLER PIC X(33) VALUE "07movil                         ".
008100*    CAMPO 08 - RUA RESIDENCIAL
008200     02 FILLER PIC X(33) VALUE "08address_street                ".
008300     02 FILLER PIC X(33) VALUE "08address                       ".
008400     02 FILLER PIC X(33) VALUE "08street                        ".
008500     02 FILLER PIC X(33) VALUE "08street address                ".
008600     02 FILLER PIC X(33) VALUE "08direccion                     ".
008700     02 FILLER PIC X(33) VALUE "08dirección                    ". CTT05
008800     02 FILLER PIC X(33) VALUE "08calle                         ".
008900*    CAMPO 09 - CIDADE RESIDENCIAL
009000     02 FILLER PIC X(33) VALUE "09address_city                  ".
009100     02 FILLER PIC X(33) VALUE "09city                          ".
009200     02 FILLER PIC X(33) VALUE "09town                          ".
009300     02 FILLER PIC X(33) VALUE "09ciudad                        ".
009400*    CAMPO 10 - ESTADO RESIDENCIAL
009500     02 FILLER PIC X(33) VALUE "10address_state                 ".
009600     02 FILLER PIC X(33) VALUE "10state                         ".
009700     02 FILLER PIC X(33) VALUE "10province                      ".
009800     02 FILLER PIC X(33) VALUE "10region                        ".
009900     02 FILLER PIC X(33) VALUE "10estado                        ".
010000     02 FILLER PIC X(33) VALUE "10provincia                     ".
010100*    CAMPO 11 - CEP RESIDENCIAL
010200     02 FILLER PIC X(33) VALUE "11address_postal                ".
010300     02 FILLER PIC X(33) VALUE "11zip                           ".
010400     02 FILLER PIC X(33) VALUE "11postal                        ".
010500     02 FILLER PIC X(33) VALUE "11zip code                      ".
010600     02 FILLER PIC X(33) VALUE "11postal code                   ".
010700     02 FILLER PIC X(33) VALUE "11codigo postal                 ".
010800     02 FILLER PIC X(33) VALUE "11código postal                ". CTT05
010900*    CAMPO 12 - PAIS RESIDENCIAL
011000     02 FILLER PIC X(33) VALUE "12address_country               ".
011100     02 FILLER PIC X(33) VALUE "12country                       ".
011200     02 FILLER PIC X(33) VALUE "12nation                        ".
011300     02 FILLER PIC X(33) VALUE "12pais                          ".
011400     02 FILLER PIC X(33) VALUE "12país                         ". CTT05
011500*    CAMPO 13 - INSTAGRAM
011600     02 FILLER PIC X(33) VALUE "13social_instagram               ".
011700     02 FILLER PIC X(33) VALUE "13instagram                     ".
011800     02 FILLER PIC X(33) VALUE "13ig                            ".
011900*    CAMPO 14 - TWITTER PESSOAL
012000     02 FILLER PIC X(33) VALUE "14social_twitter                 ".
012100     02 FILLER PIC X(33) VALUE "14twitter                       ".
012200     02 FILLER PIC X(33) VALUE "14x                             ".
012300*    CAMPO 15 - FACEBOOK
012400     02 FILLER PIC X(33) VALUE "15social_facebook                ".
012500     02 FILLER PIC X(33) VALUE "15facebook                      ".
012600     02 FILLER PIC X(33) VALUE "15fb                            ".
012700*    CAMPO 16 - NOME DA EMPRESA
012800     02 FILLER PIC X(33) VALUE "16business_name                 ".
012900     02 FILLER PIC X(33) VALUE "16organization                  ".
013000     02 FILLER PIC X(33) VALUE "16company                       ".
013100     02 FILLER PIC X(33) VALUE "16business                      ".
013200     02 FILLER PIC X(33) VALUE "16org                           ".
013300     02 FILLER PIC X(33) VALUE "16empresa                       ".
013400*    CAMPO 17 - CARGO
013500     02 FILLER PIC X(33) VALUE "17business_title                ".
013600     02 FILLER PIC X(33) VALUE "17title                         ".
013700     02 FILLER PIC X(33) VALUE "17job title                     ".
013800     02 FILLER PIC X(33) VALUE "17position                      ".
013900     02 FILLER PIC X(33) VALUE "17role                          ".
014000     02 FILLER PIC X(33) VALUE "17puesto                        ".
014100     02 FILLER PIC X(33) VALUE "17cargo                         ".
014200*    CAMPO 18 - DEPARTAMENTO
014300     02 FILLER PIC X(33) VALUE "18business_department           ".
014400     02 FILLER PIC X(33) VALUE "18department                    ".
014500     02 FILLER PIC X(33) VALUE "18dept                          ".
014600     02 FILLER PIC X(33) VALUE "18departamento                  ".
014700     02 FILLER PIC X(33) VALUE "18area                          ".
014800*    CAMPO 19 - URL DA EMPRESA
014900     02 FILLER PIC X(33) VALUE "19business_url                  ".
015000     02 FILLER PIC X(33) VALUE "19website                       ".
015100     02 FILLER PIC X(33) VALUE "19url                           ".
015200     02 FILLER PIC X(33) VALUE "19web                           ".
015300     02 FILLER PIC X(33) VALUE "19sitio web                     ".
015400*    CAMPO 20 - HORARIO DA EMPRESA
015500     02 FILLER PIC X(33) VALUE "20business_hours                ".
015600     02 FILLER PIC X(33) VALUE "20hours                         ".
015700     02 FILLER PIC X(33) VALUE "20business hours                ".
015800     02 FILLER PIC X(33) VALUE "20horario                       ".
015900*    CAMPO 21 - RUA COMERCIAL
016000     02 FILLER PIC X(33) VALUE "21business_address_street       ".
016100     02 FILLER PIC X(33) VALUE "21business address              ".
016200     02 FILLER PIC X(33) VALUE "21business street               ".
016300     02 FILLER PIC X(33) VALUE "21direccion trabajo              ".
016400*    CAMPO 22 - CIDADE COMERCIAL
016500     02 FILLER PIC X(33) VALUE "22business_address_city         ".
016600     02 FILLER PIC X(33) VALUE "22business city                 ".
016700     02 FILLER PIC X(33) VALUE "22ciudad trabajo                ".
016800*    CAMPO 23 - ESTADO COMERCIAL
016900     02 FILLER PIC X(33) VALUE "23business_address_state        ".
017000     02 FILLER PIC X(33) VALUE "23business state                ".
017100     02 FILLER PIC X(33) VALUE "23estado trabajo                ".
017200*    CAMPO 24 - CEP COMERCIAL
017300     02 FILLER PIC X(33) VALUE "24business_address_postal       ".
017400     02 FILLER PIC X(33) VALUE "24business zip                  ".
017500     02 FILLER PIC X(33) VALUE "24postal trabajo                ".
017600*    CAMPO 25 - PAIS COMERCIAL
017700     02 FILLER PIC X(33) VALUE "25business_address_country      ".
017800     02 FILLER PIC X(33) VALUE "25business country              ".
017900     02 FILLER PIC X(33) VALUE "25pais trabajo                  ".
018000*    CAMPO 26 - LINKEDIN DA EMPRESA
018100     02 FILLER PIC X(33) VALUE "26business_linkedin             ".
018200     02 FILLER PIC X(33) VALUE "26linkedin                      ".
018300     02 FILLER PIC X(33) VALUE "26li                            ".
018400*    CAMPO 27 - TWITTER DA EMPRESA
018500     02 FILLER PIC X(33) VALUE "27business_twitter              ".
018600     02 FILLER PIC X(33) VALUE "27company twitter               ".
018700*    CAMPO 28 - URL PESSOAL
018800     02 FILLER PIC X(33) VALUE "28personal_url                  ".
018900     02 FILLER PIC X(33) VALUE "28personal website              ".
019000     02 FILLER PIC X(33) VALUE "28personal url                  ".
019100     02 FILLER PIC X(33) VALUE "28sitio personal                ".
019200*    CAMPO 29 - BIOGRAFIA PESSOAL
019300     02 FILLER PIC X(33) VALUE "29personal_bio                  ".
019400     02 FILLER PIC X(33) VALUE "29notes                         ".
019500     02 FILLER PIC X(33) VALUE "29comments                      ".
019600     02 FILLER PIC X(33) VALUE "29description                   ".
019700     02 FILLER PIC X(33) VALUE "29notas                         ".
019800     02 FILLER PIC X(33) VALUE "29comentarios                   ".
019900     02 FILLER PIC X(33) VALUE "29bio                           ".
020000     02 FILLER PIC X(33) VALUE "29biography                     ".
020100*    CAMPO 30 - ANIVERSARIO
020200     02 FILLER PIC X(33) VALUE "30personal_birthday             ".
020300     02 FILLER PIC X(33) VALUE "30birthday                      ".
020400     02 FILLER PIC X(33) VALUE "30dob                           ".
020500     02 FILLER PIC X(33) VALUE "30cumpleanos                    ".
020600     02 FILLER PIC X(33) VALUE "30fecha nacimiento              ".
020700 01  TAB-ALIAS REDEFINES TAB-ALIAS-X.
020800     02 TAB-ALIAS-ITEM OCCURS 153 TIMES.
020900         03 TAB-ALIAS-CAMPO   PIC X(02).
021000         03 TAB-ALIAS-TEXTO   PIC X(31).
021100*
021200*---------------------------------------------------------------CTT02
021300* CONJUNTO G - NOMES PROPRIOS HISPANICOS CONHECIDOS (REGRA 4)    CTT02
021400*---------------------------------------------------------------CTT02
021500 01  TAB-NOME-DADO-X.
021600     02 FILLER PIC X(12) VALUE "jose        ".
021700     02 FILLER PIC X(12) VALUE "maria       ".
021800     02 FILLER PIC X(12) VALUE "juan        ".
021900     02 FILLER PIC X(12) VALUE "carlos      ".
022000     02 FILLER PIC X(12) VALUE "luis        ".
022100     02 FILLER PIC X(12) VALUE "ana         ".
022200     02 FILLER PIC X(12) VALUE "pedro       ".
022300     02 FILLER PIC X(12) VALUE "francisco   ".
022400     02 FILLER PIC X(12) VALUE "miguel      ".
022500     02 FILLER PIC X(12) VALUE "antonio     ".
022600     02 FILLER PIC X(12) VALUE "manuel      ".
022700     02 FILLER PIC X(12) VALUE "jesus       ".
022800     02 FILLER PIC X(12) VALUE "raul        ".
022900     02 FILLER PIC X(12) VALUE "eduardo     ".
023000     02 FILLER PIC X(12) VALUE "alberto     ".
023100     02 FILLER PIC X(12) VALUE "jorge       ".
023200     02 FILLER PIC X(12) VALUE "roberto     ".
023300     02 FILLER PIC X(12) VALUE "ricardo     ".
023400     02 FILLER PIC X(12) VALUE "fernando    ".
023500     02 FILLER PIC X(12) VALUE "rafael      ".
023600     02 FILLER PIC X(12) VALUE "andres      ".
023700     02 FILLER PIC X(12) VALUE "diego       ".
023800     02 FILLER PIC X(12) VALUE "daniel      ".
023900     02 FILLER PIC X(12) VALUE "alejandro   ".
024000     02 FILLER PIC X(12) VALUE "javier      ".
024100     02 FILLER PIC X(12) VALUE "sergio      ".
024200     02 FILLER PIC X(12) VALUE "pablo       ".
024300     02 FILLER PIC X(12) VALUE "enrique     ".
024400     02 FILLER PIC X(12) VALUE "ramon       ".
024500     02 FILLER PIC X(12) VALUE "sofia       ".
024600     02 FILLER PIC X(12) VALUE "isabel      ".
024700     02 FILLER PIC X(12) VALUE "carmen      ".
024800     02 FILLER PIC X(12) VALUE "rosa        ".
024900     02 FILLER PIC X(12) VALUE "laura       ".
025000     02 FILLER PIC X(12) VALUE "patricia    ".
025100     02 FILLER PIC X(12) VALUE "monica      ".
025200     02 FILLER PIC X(12) VALUE "andrea      ".
025300     02 FILLER PIC X(12) VALUE "cristina    ".
025400     02 FILLER PIC X(12) VALUE "elena       ".
025500     02 FILLER PIC X(12) VALUE "teresa      ".
025600     02 FILLER PIC X(12) VALUE "beatriz     ".
025700     02 FILLER PIC X(12) VALUE "silvia      ".
025800     02 FILLER PIC X(12) VALUE "marta       ".
025900     02 FILLER PIC X(12) VALUE "valeria     ".
026000     02 FILLER PIC X(12) VALUE "gabriela    ".
026100     02 FILLER PIC X(12) VALUE "carolina    ".
026200     02 FILLER PIC X(12) VALUE "paula       ".
026300     02 FILLER PIC X(12) VALUE "adriana     ".
026400     02 FILLER PIC X(12) VALUE "natalia     ".
026500     02 FILLER PIC X(12) VALUE "alexander   ".
026600     02 FILLER PIC X(12) VALUE "david       ".
026700     02 FILLER PIC X(12) VALUE "victor      ".
026800     02 FILLER PIC X(12) VALUE "william     ".
026900     02 FILLER PIC X(12) VALUE "stephanie   ".
027000     02 FILLER PIC X(12) VALUE "melissa     ".
027100     02 FILLER PIC X(12) VALUE "jessica     ".
027200     02 FILLER PIC X(12) VALUE "michael     ".
027300     02 FILLER PIC X(12) VALUE "kevin       ".
027400     02 FILLER PIC X(12) VALUE "steven      ".
027500     02 FILLER PIC X(12) VALUE "jonathan    ".
027600     02 FILLER PIC X(12) VALUE "christopher ".
027700     02 FILLER PIC X(12) VALUE "oscar       ".
027800     02 FILLER PIC X(12) VALUE "gustavo     ".
027900     02 FILLER PIC X(12) VALUE "esteban     ".
028000     02 FILLER PIC X(12) VALUE "tatiana     ".
028100     02 FILLER PIC X(12) VALUE "viviana     ".
028200 01  TAB-NOME-DADO REDEFINES TAB-NOME-DADO-X.
028300     02 TAB-NOME-DADO-ITEM PIC X(12) OCCURS 66 TIMES.
028400*
028500*---------------------------------------------------------------CTT03
028600* CONJUNTO P - PREFIXOS DE SOBRENOME (REGRA 4, CONSULTADO SO    CTT03
028700* PARA A CONTAGEM DE NOMES PROPRIOS FINAIS - NAO MUDA RESULTADO)CTT03
028800*---------------------------------------------------------------CTT03
028900 01  TAB-PREFIXO-X.
029000     02 FILLER PIC X(08) VALUE "de      ".
029100     02 FILLER PIC X(08) VALUE "del     ".
029200     02 FILLER PIC X(08) VALUE "la      ".
029300     02 FILLER PIC X(08) VALUE "los     ".
029400     02 FILLER PIC X(08) VALUE "las     ".
029500     02 FILLER PIC X(08) VALUE "y       ".
029600     02 FILLER PIC X(08) VALUE "von     ".
029700     02 FILLER PIC X(08) VALUE "van     ".
029800     02 FILLER PIC X(08) VALUE "di      ".
029900     02 FILLER PIC X(08) VALUE "da      ".
030000     02 FILLER PIC X(08) VALUE "dos     ".
030100     02 FILLER PIC X(08) VALUE "angeles ".
030200 01  TAB-PREFIXO REDEFINES TAB-PREFIXO-X.
030300     02 TAB-PREFIXO-ITEM PIC X(08) OCCURS 12 TIMES.
030400*
030500*---------------------------------------------------------------CTT04
030600* PALAVRAS QUE PERMANECEM EM MINUSCULO NO TITULO INTELIGENTE    CTT04
030700* (REGRA 3A) QUANDO NAO SAO A PRIMEIRA OU ULTIMA PALAVRA        CTT04
030800*---------------------------------------------------------------CTT04
030900 01  TAB-PALAVRA-VAZIA-X.
031000     02 FILLER PIC X(08) VALUE "de      ".
031100     02 FILLER PIC X(08) VALUE "del     ".
031200     02 FILLER PIC X(08) VALUE "la      ".
031300     02 FILLER PIC X(08) VALUE "las     ".
031400     02 FILLER PIC X(08) VALUE "los     ".
031500     02 FILLER PIC X(08) VALUE "y       ".
031600     02 FILLER PIC X(08) VALUE "el      ".
031700     02 FILLER PIC X(08) VALUE "un      ".
031800     02 FILLER PIC X(08) VALUE "una     ".
031900     02 FILLER PIC X(08) VALUE "unos    ".
032000     02 FILLER PIC X(08) VALUE "unas    ".
032100     02 FILLER PIC X(08) VALUE "en      ".
032200     02 FILLER PIC X(08) VALUE "con     ".
032300     02 FILLER PIC X(08) VALUE "sin     ".
032400     02 FILLER PIC X(08) VALUE "por     ".
032500     02 FILLER PIC X(08) VALUE "para    ".
032600     02 FILLER PIC X(08) VALUE "desde   ".
032700     02 FILLER PIC X(08) VALUE "hasta   ".
032800     02 FILLER PIC X(08) VALUE "a       ".
032900     02 FILLER PIC X(08) VALUE "an      ".
033000     02 FILLER PIC X(08) VALUE "the     ".
033100     02 FILLER PIC X(08) VALUE "of      ".
033200     02 FILLER PIC X(08) VALUE "and     ".
033300     02 FILLER PIC X(08) VALUE "or      ".
033400     02 FILLER PIC X(08) VALUE "in      ".
033500     02 FILLER PIC X(08) VALUE "on      ".
033600     02 FILLER PIC X(08) VALUE "at      ".
033700     02 FILLER PIC X(08) VALUE "to      ".
033800     02 FILLER PIC X(08) VALUE "for     ".
033900     02 FILLER PIC X(08) VALUE "with    ".
034000     02 FILLER PIC X(08) VALUE "from    ".
034100     02 FILLER PIC X(08) VALUE "by      ".
034200     02 FILLER PIC X(08) VALUE "as      ".
034300     02 FILLER PIC X(08) VALUE "is      ".
034400     02 FILLER PIC X(08) VALUE "was     ".
034500     02 FILLER PIC X(08) VALUE "are     ".
034600     02 FILLER PIC X(08) VALUE "were    ".
034700 01  TAB-PALAVRA-VAZIA REDEFINES TAB-PALAVRA-VAZIA-X.
034800     02 TAB-PALAVRA-VAZIA-ITEM PIC X(08) OCCURS 37 TIMES.
