000100*===============================================================CTR01
000200* CTRWREC.CPY                                                  CTR01
000300*===============================================================CTR01
000400* LAYOUT DA LINHA DE ENTRADA DO LOTE - JA COM AS COLUNAS DE     CTR01
000500* ORIGEM LIGADAS AOS 30 CAMPOS CANONICOS (REGRA DE NEGOCIO 1).  CTR01
000600* OS VALORES AQUI SAO OS VALORES BRUTOS, SEM NENHUMA            CTR01
000700* FORMATACAO (TITULO, MINUSCULO, ETC) - A FORMATACAO E FEITA    CTR01
000800* PELO PROGRAMA NO MOMENTO DO MAPEAMENTO (VER CTBATCH, 5000).   CTR01
000900*---------------------------------------------------------------CTR01
001000* HISTORICO DE ALTERACOES                                      CTR01
001100* 14/02/2021 WB  PRIMEIRA VERSAO.                               CTR01
001200* 11/05/2021 WB  CAMPO RAMAL-TRABALHO-ENT SEPARADO DO FONE.     CTR01
001300* 19/01/1999 RM  REVISAO Y2K - SEM CAMPOS DE DATA NUMERICA.     CTR01
001400* 22/06/2022 LF  CHAMADO 4471 - CAMPOS DE ENDERECO COMERCIAL.   CTR01
001500*---------------------------------------------------------------CTR01
001600 01  REG-ENTR.
001700     02 PRIMEIRO-NOME-ENT        PIC X(40).
001800     02 ULTIMO-NOME-ENT          PIC X(40).
001900     02 NOME-COMPLETO-ENT        PIC X(60).
002000     02 EMAIL-ENT                PIC X(60).
002100     02 FONE-TRABALHO-ENT        PIC X(25).
002200     02 RAMAL-TRABALHO-ENT       PIC X(10).
002300     02 FONE-CELULAR-ENT         PIC X(25).
002400     02 END-RESID-ENT.
002500         03 RUA-RESID-ENT        PIC X(60).
002600         03 CIDADE-RESID-ENT     PIC X(30).
002700         03 ESTADO-RESID-ENT     PIC X(30).
002800         03 CEP-RESID-ENT        PIC X(15).
002900         03 PAIS-RESID-ENT       PIC X(30).
003000     02 END-RESID-ENT-ALT REDEFINES END-RESID-ENT.
003100         03 FILLER               PIC X(165).
003200     02 REDE-SOCIAL-ENT.
003300         03 INSTAGRAM-ENT        PIC X(40).
003400         03 TWITTER-PESS-ENT     PIC X(40).
003500         03 FACEBOOK-ENT         PIC X(40).
003600     02 REDE-SOCIAL-ENT-ALT REDEFINES REDE-SOCIAL-ENT.
003700         03 FILLER               PIC X(120).
003800     02 EMPRESA-NOME-ENT         PIC X(60).
003900     02 EMPRESA-CARGO-ENT        PIC X(40).
004000     02 EMPRESA-DEPTO-ENT        PIC X(40).
004100     02 EMPRESA-URL-ENT          PIC X(60).
004200     02 EMPRESA-HORARIO-ENT      PIC X(40).
004300     02 END-COMERCIAL-ENT.
004400         03 RUA-COMERCIAL-ENT    PIC X(60).
004500         03 CIDADE-COMERCIAL-ENT PIC X(30).
004600         03 ESTADO-COMERCIAL-ENT PIC X(30).
004700         03 CEP-COMERCIAL-ENT    PIC X(15).
004800         03 PAIS-COMERCIAL-ENT   PIC X(30).
004900     02 END-COMERCIAL-ENT-ALT REDEFINES END-COMERCIAL-ENT.
005000         03 FILLER               PIC X(165).
005100     02 LINKEDIN-EMPRESA-ENT     PIC X(60).
005200     02 TWITTER-EMPRESA-ENT      PIC X(40).
005300     02 URL-PESSOAL-ENT          PIC X(60).
005400     02 BIO-PESSOAL-ENT          PIC X(120).
005500     02 NASCIMENTO-ENT           PIC X(20).
005600     02 FILLER                   PIC X(40).
