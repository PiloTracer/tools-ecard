000100*===============================================================CTS01
000200* CTSTREC.CPY                                                  CTS01
000300*===============================================================CTS01
000400* LAYOUT DO REGISTRO DE SITUACAO DO LOTE.  UM REGISTRO E        CTS01
000500* GRAVADO A CADA TRANSICAO DE SITUACAO DO LOTE (PARSING,        CTS01
000600* DEPOIS PARSED OU ERROR - VER CTBATCH PARAGRAFOS 1000 E 9000). CTS01
000700*---------------------------------------------------------------CTS01
000800* HISTORICO DE ALTERACOES                                      CTS01
000900* 14/02/2021 WB  PRIMEIRA VERSAO.                               CTS01
001000* 19/01/1999 RM  REVISAO Y2K - NAO AFETA ESTE LAYOUT.           CTS01
001100*---------------------------------------------------------------CTS01
001200 01  REG-LOTE-STATUS.
001300     02 ID-LOTE-ST               PIC X(36).
001400     02 SITUACAO-LOTE            PIC X(10).
001500       88 SITUACAO-EM-LEITURA          VALUE "PARSING".
001600       88 SITUACAO-CONCLUIDA           VALUE "PARSED".
001700       88 SITUACAO-COM-ERRO            VALUE "ERROR".
001800     02 QTD-LIDOS-ST             PIC 9(07).
001900     02 QTD-GRAVADOS-ST          PIC 9(07).
002000     02 MSG-ERRO-ST              PIC X(80).
002100     02 FILLER                   PIC X(08).
